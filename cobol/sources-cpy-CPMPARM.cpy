000100******************************************************************
000200* CPMPARM.CPYBK
000300* LAYOUT PARAMS INPUT - PROJECT START DATE
000400* LARGO 10 BYTES
000500******************************************************************
000600* AMENDMENT HISTORY:
000700******************************************************************
000800* 91CPM01 14/03/1991 RSK  - NEUERSTELLUNG / FIRST WRITE-UP
000850* 07CPM05 19/03/2007 DKH  - ADD 2-BYTE FILLER RESERVE TO MATCH
000870*                           CPMTASK.CPYBK PADDING CONVENTION
000900******************************************************************
001000    05  CPM-PARM-RECORD           PIC X(010).
001100*
001200* I-O FORMAT: CPMPARMR  FROM FILE PARAMS   OF LIBRARY CPMLIB
001300*
001400    05  CPM-PARMR  REDEFINES CPM-PARM-RECORD.
001500        06  CPMP-START-DATE       PIC 9(08).
001600*                        PROJECT START DATE, YYYYMMDD
001650        06  FILLER                PIC X(02).
001670*                        RESERVED FOR FUTURE USE
