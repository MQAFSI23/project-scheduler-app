000100******************************************************************
000200* CPMTASK.CPYBK
000300* LAYOUT TASKS INPUT - PROJECT ACTIVITY TABLE
000400* LARGO 78 BYTES
000500******************************************************************
000600* AMENDMENT HISTORY:
000700******************************************************************
000800* 91CPM01 14/03/1991 RSK  - NEUERSTELLUNG / FIRST WRITE-UP
000900* 04CPM19 22/06/2004 TYK  - e-Req 8841 WIDEN CPMT-DEPENDENCIES
001000*                           FROM X(40) TO X(60), 5 PREDECESSORS
001100*                           MAX INSTEAD OF 3
001200* 07CPM05 19/03/2007 DKH  - ADD 5-BYTE FILLER RESERVE, PLANNING
001250*                           DEPT WANTS ROOM FOR A FUTURE PRIORITY
001270*                           CODE FIELD WITHOUT A LAYOUT CHANGE
001280******************************************************************
001300    05  CPM-TASK-RECORD           PIC X(078).
001400*
001500* I-O FORMAT: CPMTASKR  FROM FILE TASKS    OF LIBRARY CPMLIB
001600*
001700    05  CPM-TASKR  REDEFINES CPM-TASK-RECORD.
001800        06  CPMT-ACTIVITY-ID      PIC X(10).
001900*                        ACTIVITY ID (TASK IDENTIFIER)
002000        06  CPMT-DURATION-DAYS    PIC 9(03).
002100*                        DURATION IN WHOLE DAYS, MIN 1
002200        06  CPMT-DEPENDENCIES     PIC X(60).
002300*                        COMMA LIST OF PREDECESSOR ACTIVITY IDS,
002400*                        SPACE = NO PREDECESSORS
002450        06  FILLER                PIC X(05).
002460*                        RESERVED FOR FUTURE USE - SEE 07CPM05
