000100******************************************************************
000200* CPMRSLT.CPYBK
000300* LAYOUT RESULTS OUTPUT - CPM ANALYSIS RESULT, ONE PER ACTIVITY
000400* LARGO 140 BYTES
000500******************************************************************
000600* AMENDMENT HISTORY:
000700******************************************************************
000800* 91CPM03 20/03/1991 RSK  - NEUERSTELLUNG / FIRST WRITE-UP
000900* 91CPM08 02/05/1991 DKH  - ADD CPMR-SLACK-DAYS, CPMR-STATUS,
001000*                           REQ PER SCHED-114 (CRITICAL PATH FLAG)
001100******************************************************************
001200    05  CPM-RESULT-RECORD         PIC X(140).
001300*
001400* I-O FORMAT: CPMRSLTR  FROM FILE RESULTS  OF LIBRARY CPMLIB
001500*
001600    05  CPM-RSLTR  REDEFINES CPM-RESULT-RECORD.
001700        06  CPMR-ACTIVITY-ID      PIC X(10).
001800*                        ACTIVITY ID
001900        06  CPMR-DURATION-DAYS    PIC 9(03).
002000*                        DURATION IN WHOLE DAYS, AS DEFAULTED
002100        06  CPMR-DEPENDENCIES     PIC X(60).
002200*                        PARSED PREDECESSOR LIST, RE-JOINED ", "
002300        06  CPMR-ES               PIC X(10).
002400*                        EARLY START DATE, YYYY-MM-DD
002500        06  CPMR-EF               PIC X(10).
002600*                        EARLY FINISH DATE, YYYY-MM-DD (INCLUSIVE)
002700        06  CPMR-LS               PIC X(10).
002800*                        LATE START DATE, YYYY-MM-DD
002900        06  CPMR-LF               PIC X(10).
003000*                        LATE FINISH DATE, YYYY-MM-DD
003100        06  CPMR-SLACK-DAYS       PIC S9(04).
003200*                        LF MINUS EF, WHOLE DAYS, ZERO = CRITICAL
003300        06  CPMR-STATUS           PIC X(12).
003400*                        "Critical" OR "Non-Critical"
003500        06  FILLER                PIC X(11).
