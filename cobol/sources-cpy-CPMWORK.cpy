000100******************************************************************
000200* CPMWORK.CPYBK
000300* SHARED SCHEDULE WORKAREA - ACTIVITY TABLE, NETWORK, QUEUES
000400* PASSED LINKAGE-TO-LINKAGE BETWEEN CPMDRV / CPMVALD / CPMENGN /
000500* CPMRPT.  ONE COPY OF THIS AREA IS OWNED BY CPMDRV AND PASSED
000600* BY REFERENCE ON EVERY CALL; THE SUBPROGRAMS NEVER DECLARE THEIR
000700* OWN ACTIVITY TABLE.
000800******************************************************************
000900* AMENDMENT HISTORY:
001000******************************************************************
001100* 91CPM01 14/03/1991 RSK  - NEUERSTELLUNG / FIRST WRITE-UP
001200* 91CPM09 06/05/1991 DKH  - ADD CPM-ACT-SUCC-IDX / INDEGREE FOR
001300*                           THE KAHN TOPOLOGICAL SORT (SCHED-101)
001400* 96CPM07 02/09/1996 RSK  - WIDEN CPM-ACTIVITY-TABLE FROM 100 TO
001500*                           200 ENTRIES, REQ FROM PLANNING DEPT
001600* 98CPM03 09/02/1998 DKH  - CPM-ACTIVITY-TABLE MADE VARIABLE
001700*                           LENGTH (OCCURS DEPENDING ON) SO THE
001800*                           ID SEARCH IN CPMVALD STOPS AT THE
001900*                           LAST LOADED ROW - SCHED-126.  MUST
002000*                           STAY THE LAST ITEM IN THE RECORD.
002100* 99CPM12 18/11/1999 LMY  - Y2K - DAY-NUMBER FIELDS WIDENED,
002200*                           CENTURY NO LONGER ASSUMED "19"
002300* 04CPM19 22/06/2004 TYK  - e-Req 8841 CPM-ACT-DEP-ID OCCURS
002400*                           RAISED FROM 3 TO 5 PER ACTIVITY
002410* 07CPM06 02/04/2007 DKH  - CPM-ACT-SUCC-COUNT WIDENED TO 9(03),
002420*                           CPM-ACT-SUCC-IDX OCCURS RAISED FROM 20
002430*                           TO 199 - A SINGLE ACTIVITY IN A FULL
002440*                           200-ROW NETWORK CAN FEED EVERY OTHER
002450*                           ACTIVITY AS ITS SUCCESSOR, SCHED-131
002500******************************************************************
002600    05  CPM-CONTROL-FIELDS.
002700        10  CPM-ACT-COUNT         PIC 9(04) COMP.
002800*                        NUMBER OF ACTIVITIES LOADED FROM TASKS
002900        10  CPM-RETURN-CODE       PIC X(02).
003000*                        "00" = OK, ELSE VALIDATION/ENGINE ERROR
003100        10  CPM-ERROR-CD          PIC X(07).
003200*                        SHOP ERROR TAG - SEE CPM ERROR CODE LIST
003300        10  CPM-ERROR-TEXT        PIC X(60).
003400*                        FREE TEXT - OFFENDING ID LIST OR MESSAGE
003500        10  CPM-START-DATE        PIC 9(08).
003600*                        PROJECT START DATE, YYYYMMDD, FROM PARAMS
003700        10  CPM-START-DAYNO       PIC 9(08) COMP.
003800*                        START DATE CONVERTED TO ABSOLUTE DAY NO
003900        10  CPM-FINISH-DAYNO      PIC 9(08) COMP.
004000*                        PROJECT FINISH DAY NO (MAX EF OF ALL ACT)
004100        10  CPM-TOPO-COUNT        PIC 9(04) COMP.
004200*                        NUMBER OF ACTIVITIES PLACED IN TOPO ORDER
004300        10  CPM-CRIT-COUNT        PIC 9(04) COMP.
004400*                        NUMBER OF CRITICAL-PATH ACTIVITIES
004500        10  FILLER                PIC X(08).
004600
004700    05  CPM-TOPO-ORDER OCCURS 200 TIMES PIC 9(04) COMP.
004800*                        ACTIVITY-TABLE INDEX, TOPOLOGICAL SEQUENCE
004900
005000    05  CPM-CRIT-LIST OCCURS 200 TIMES PIC 9(04) COMP.
005100*                        ACTIVITY-TABLE INDEX OF EACH CRITICAL
005200*                        ACTIVITY, IN ORIGINAL INPUT ORDER
005300
005400    05  CPM-QUEUE-AREA.
005500        10  CPM-QUEUE-HEAD        PIC 9(04) COMP.
005600        10  CPM-QUEUE-TAIL        PIC 9(04) COMP.
005700        10  CPM-QUEUE-COUNT       PIC 9(04) COMP.
005800*                        FIFO POINTERS FOR THE KAHN SORT QUEUE
005900        10  FILLER                PIC X(06).
006000
006100    05  CPM-QUEUE-TABLE OCCURS 200 TIMES PIC 9(04) COMP.
006200*                        ACTIVITY-TABLE INDEXES, FIFO ORDER
006300
006400*    CPM-ACTIVITY-TABLE MUST REMAIN THE LAST ITEM IN CPM-WORK-AREA
006500*    - IT IS THE RECORD'S ONE VARIABLE-LENGTH (OCCURS DEPENDING ON)
006600*    TABLE, SEE 98CPM03 ABOVE.
006700    05  CPM-ACTIVITY-TABLE OCCURS 1 TO 200 TIMES
006800                          DEPENDING ON CPM-ACT-COUNT
006900                          INDEXED BY CPM-ACT-IDX.
007000        10  CPM-ACT-ID            PIC X(10).
007100*                        ACTIVITY ID, BLANK-STRIPPED
007200        10  CPM-ACT-DURATION      PIC 9(03).
007300*                        DURATION DAYS, DEFAULTED TO 1 IF INVALID
007400        10  CPM-ACT-DEP-TEXT      PIC X(60).
007500*                        PARSED DEPENDENCY LIST, RE-JOINED ", "
007600        10  CPM-ACT-DEP-COUNT     PIC 9(01) COMP.
007700*                        NUMBER OF PARSED PREDECESSOR TOKENS
007800        10  CPM-ACT-DEP-ID OCCURS 5 TIMES PIC X(10).
007900*                        PREDECESSOR ACTIVITY IDS, AS PARSED
008000        10  CPM-ACT-DEP-IDX OCCURS 5 TIMES PIC 9(04) COMP.
008100*                        ACTIVITY-TABLE INDEX OF EACH PREDECESSOR
008200        10  CPM-ACT-SUCC-COUNT    PIC 9(03) COMP.
008300*                        NUMBER OF SUCCESSORS IN THE NETWORK
008400        10  CPM-ACT-SUCC-IDX OCCURS 199 TIMES PIC 9(04) COMP.
008500*                        ACTIVITY-TABLE INDEX OF EACH SUCCESSOR
008600        10  CPM-ACT-INDEGREE      PIC 9(03) COMP.
008700*                        WORKING IN-DEGREE, DECREMENTED BY THE
008800*                        KAHN TOPOLOGICAL SORT AS PREDECESSORS POP
008900        10  CPM-ACT-ES-DAYNO      PIC 9(08) COMP.
009000        10  CPM-ACT-EF-DAYNO      PIC 9(08) COMP.
009100        10  CPM-ACT-LS-DAYNO      PIC 9(08) COMP.
009200        10  CPM-ACT-LF-DAYNO      PIC 9(08) COMP.
009300*                        ES / EF / LS / LF AS ABSOLUTE DAY NUMBERS
009400        10  CPM-ACT-ES-DATE       PIC X(10).
009500        10  CPM-ACT-EF-DATE       PIC X(10).
009600        10  CPM-ACT-LS-DATE       PIC X(10).
009700        10  CPM-ACT-LF-DATE       PIC X(10).
009800*                        ES / EF / LS / LF FORMATTED YYYY-MM-DD
009900        10  CPM-ACT-SLACK-DAYS    PIC S9(04) COMP.
010000*                        LF MINUS EF IN WHOLE DAYS
010100        10  CPM-ACT-STATUS        PIC X(12).
010200*                        "Critical" OR "Non-Critical"
010300        10  FILLER                PIC X(10).
