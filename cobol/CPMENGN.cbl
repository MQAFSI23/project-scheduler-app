000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     CPMENGN.
000500 AUTHOR.         T. Y. KOH.
000600 INSTALLATION.   PROJECT CONTROLS SYSTEMS.
000700 DATE-WRITTEN.   02 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - CPM CALCULATION ENGINE.
001200*               BUILDS THE PREDECESSOR/SUCCESSOR NETWORK, RUNS
001300*               A KAHN TOPOLOGICAL SORT, THEN THE FORWARD AND
001400*               BACKWARD PASSES TO DERIVE ES/EF/LS/LF, SLACK AND
001500*               CRITICAL STATUS FOR EVERY ACTIVITY.  ALL DATE
001600*               ARITHMETIC IS DONE ON AN ABSOLUTE DAY NUMBER, NOT
001700*               ON THE YYYYMMDD PICTURE, TO GET MONTH/YEAR/LEAP
001800*               YEAR BOUNDARIES RIGHT.  CALLED BY CPMDRV.
001900*_________________________________________________________________
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* 91CPM03  02/04/1991  TYK    - NEUERSTELLUNG / FIRST WRITE-UP
002300*-----------------------------------------------------------------*
002400* 91CPM12  09/05/1991  DKH    - KAHN QUEUE SEEDED IN ASCENDING
002500*                               TABLE-INDEX ORDER, NOT ARRIVAL
002600*                               ORDER OF THE IN-DEGREE SCAN,
002700*                               SO THE RUN IS REPRODUCIBLE
002800*                               - SCHED-104
002900*-----------------------------------------------------------------*
003000* 93CPM06  22/01/1993  RSK    - ZERO-DURATION ACTIVITIES NO
003100*                               LONGER GET THE -1 DAY ADJUSTMENT
003200*                               ON EF/LS - SCHED-118
003300*-----------------------------------------------------------------*
003400* 96CPM09  04/09/1996  TYK    - CPM-ACTIVITY-TABLE WIDENED TO 200
003500*                               ROWS, ENGINE UNCHANGED
003600*-----------------------------------------------------------------*
003700* 99CPM14  19/11/1999  LMY    - Y2K - DAY-NUMBER CONVERSION NOW
003800*                               USES THE FULL 4-DIGIT YEAR FROM
003900*                               CPMP-START-DATE THROUGHOUT, NO
004000*                               WINDOWING LOGIC ADDED OR NEEDED
004100*-----------------------------------------------------------------*
004200*=================================================================
004300     EJECT
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600*****************************************************************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005100                       ON  STATUS IS U0-ON
005200                       OFF STATUS IS U0-OFF.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*    CPMENGN OWNS NO FILES - IT WORKS ENTIRELY ON THE ACTIVITY
005700*    TABLE ALREADY LOADED BY CPMVALD.
005800     EJECT
005900*****************************************************************
006000 DATA DIVISION.
006100*****************************************************************
006200 FILE SECTION.
006300*
006400*****************************************************************
006500 WORKING-STORAGE SECTION.
006600*****************************************************************
006700 01  FILLER                      PIC X(24) VALUE
006800     "** PROGRAM CPMENGN  **".
006900*
007000*------------------ COMMON WORKING STORAGE ----------------------*
007100 01  WK-C-COMMON.
007200     COPY CPMCOMN.
007300*
007400*------------------ LOOP CONTROL / SUBSCRIPT WORKAREA -----------*
007500 01  WS-LOOP-AREA.
007600     05  WS-C-I                  PIC 9(04) COMP.
007700     05  WS-C-J                  PIC 9(04) COMP.
007800     05  WS-C-T                  PIC 9(04) COMP.
007900     05  WS-C-DEQ                PIC 9(04) COMP.
008000     05  WS-C-PRED-IDX           PIC 9(04) COMP.
008100     05  WS-C-SUCC-IDX           PIC 9(04) COMP.
008200*
008300*------------------ FORWARD/BACKWARD PASS WORKAREA --------------*
008400 01  WS-PASS-AREA.
008500     05  WS-C-MAX-PRED-EF        PIC 9(08) COMP.
008600     05  WS-C-MIN-SUCC-LS        PIC 9(08) COMP.
008700*
008800*------------------ RETURN CODE WORKAREA ------------------------*
008900 01  WS-RETCODE-AREA.
009000     05  WS-RETCODE              PIC X(02) VALUE "00".
009100 01  WS-RETCODE-NUM REDEFINES WS-RETCODE-AREA
009200                                 PIC 99.
009300*
009400*------------------ DATE CONVERSION WORKAREA --------------------*
009500*    ABSOLUTE DAY NUMBER ARITHMETIC PER THE FLIEGEL/VAN FLANDERN
009600*    JULIAN-DAY-NUMBER ALGORITHM - IN USE AT THIS SHOP SINCE THE
009700*    SSFCAL0 CALENDAR ROUTINES OF THE LATE 1980'S.
009800 01  WS-DATE-AREA.
009900     05  WS-E-YYYYMMDD           PIC 9(08).
010000 01  WS-DATE-ALT REDEFINES WS-DATE-AREA.
010100     05  WS-E-YYYY               PIC 9(04).
010200     05  WS-E-MM                 PIC 9(02).
010300     05  WS-E-DD                 PIC 9(02).
010400*
010500 01  WS-DAYNO-AREA.
010600     05  WS-E-DAYNO              PIC 9(08) COMP.
010700     05  WS-E-A                  PIC 9(08) COMP.
010800     05  WS-E-Y                  PIC 9(08) COMP.
010900     05  WS-E-M                  PIC 9(08) COMP.
011000     05  WS-E-B                  PIC 9(08) COMP.
011100     05  WS-E-C                  PIC 9(08) COMP.
011200     05  WS-E-D                  PIC 9(08) COMP.
011300     05  WS-E-EE                 PIC 9(08) COMP.
011400     05  WS-E-MP                 PIC 9(08) COMP.
011500*
011600 01  WS-DATE-TEXT-AREA.
011700     05  WS-DATE-TEXT            PIC X(10) VALUE SPACES.
011800 01  WS-DATE-TEXT-ALT REDEFINES WS-DATE-TEXT-AREA.
011900     05  WS-DATE-TEXT-YYYY       PIC 9(04).
012000     05  WS-DATE-TEXT-DASH1      PIC X(01).
012100     05  WS-DATE-TEXT-MM         PIC 9(02).
012200     05  WS-DATE-TEXT-DASH2      PIC X(01).
012300     05  WS-DATE-TEXT-DD         PIC 9(02).
012400     EJECT
012500*****************************************************************
012600 LINKAGE SECTION.
012700*****************************************************************
012800 01  CPM-WORK-AREA.
012900     COPY CPMWORK.
013000     EJECT
013100*****************************************************************
013200 PROCEDURE DIVISION USING CPM-WORK-AREA.
013300*****************************************************************
013400 MAIN-MODULE.
013500     PERFORM  C000-MAIN-PROCESSING
013600        THRU  C099-MAIN-PROCESSING-EX.
013700     GOBACK.
013800*
013900*-----------------------------------------------------------------*
014000 C000-MAIN-PROCESSING.
014100*-----------------------------------------------------------------*
014200     MOVE     "00"                TO CPM-RETURN-CODE.
014300     MOVE     SPACES              TO CPM-ERROR-CD CPM-ERROR-TEXT.
014400*
014500     MOVE     CPM-START-DATE      TO WS-E-YYYYMMDD.
014600     PERFORM  E100-DATE-TO-DAYNO  THRU E199-DATE-TO-DAYNO-EX.
014700     MOVE     WS-E-DAYNO          TO CPM-START-DAYNO.
014800*
014900     PERFORM  C100-BUILD-NETWORK  THRU C199-BUILD-NETWORK-EX.
015000     PERFORM  D100-TOPOLOGICAL-SORT
015100        THRU  D199-TOPOLOGICAL-SORT-EX.
015200*
015300     IF       CPM-RETURN-CODE = "00"
015400              PERFORM D200-FORWARD-PASS
015500                 THRU D299-FORWARD-PASS-EX
015600              PERFORM D300-PROJECT-FINISH-DATE
015700                 THRU D399-PROJECT-FINISH-DATE-EX
015800              PERFORM D400-BACKWARD-PASS
015900                 THRU D499-BACKWARD-PASS-EX
016000              PERFORM D500-SLACK-AND-STATUS
016100                 THRU D599-SLACK-AND-STATUS-EX
016200              PERFORM D600-FORMAT-ALL-DATES
016300                 THRU D699-FORMAT-ALL-DATES-EX.
016400*
016500*-----------------------------------------------------------------*
016600 C099-MAIN-PROCESSING-EX.
016700*-----------------------------------------------------------------*
016800     EXIT.
016900*
017000*-----------------------------------------------------------------*
017100 C100-BUILD-NETWORK.
017200*-----------------------------------------------------------------*
017300*    FOR EACH ACTIVITY, EACH RESOLVED PREDECESSOR GETS THIS
017400*    ACTIVITY ADDED TO ITS OWN SUCCESSOR LIST.  IN-DEGREE STARTS
017500*    AS THE NUMBER OF PREDECESSORS THE ACTIVITY HAS.
017600     MOVE     ZERO                TO WS-C-I.
017700     PERFORM  C110-BUILD-ONE-ACTIVITY
017800        THRU  C119-BUILD-ONE-ACTIVITY-EX
017900        VARYING WS-C-I FROM 1 BY 1
018000        UNTIL  WS-C-I > CPM-ACT-COUNT.
018100*
018200*-----------------------------------------------------------------*
018300 C199-BUILD-NETWORK-EX.
018400*-----------------------------------------------------------------*
018500     EXIT.
018600*
018700*-----------------------------------------------------------------*
018800 C110-BUILD-ONE-ACTIVITY.
018900*-----------------------------------------------------------------*
019000     SET      CPM-ACT-IDX TO WS-C-I.
019100     MOVE     CPM-ACT-DEP-COUNT (CPM-ACT-IDX)
019200                                 TO CPM-ACT-INDEGREE (CPM-ACT-IDX).
019300     PERFORM  C120-ADD-SUCCESSOR-LINK
019400        THRU  C129-ADD-SUCCESSOR-LINK-EX
019500        VARYING WS-C-J FROM 1 BY 1
019600        UNTIL  WS-C-J > CPM-ACT-DEP-COUNT (CPM-ACT-IDX).
019700*
019800*-----------------------------------------------------------------*
019900 C119-BUILD-ONE-ACTIVITY-EX.
020000*-----------------------------------------------------------------*
020100     EXIT.
020200*
020300*-----------------------------------------------------------------*
020400 C120-ADD-SUCCESSOR-LINK.
020500*-----------------------------------------------------------------*
020600     MOVE     CPM-ACT-DEP-IDX (WS-C-I, WS-C-J) TO WS-C-PRED-IDX.
020700     ADD      1 TO CPM-ACT-SUCC-COUNT (WS-C-PRED-IDX).
020900     MOVE     WS-C-I
021000          TO  CPM-ACT-SUCC-IDX (WS-C-PRED-IDX,
021100                 CPM-ACT-SUCC-COUNT (WS-C-PRED-IDX)).
021200*
021300*-----------------------------------------------------------------*
021400 C129-ADD-SUCCESSOR-LINK-EX.
021500*-----------------------------------------------------------------*
021600     EXIT.
021700*
021800*-----------------------------------------------------------------*
021900 D100-TOPOLOGICAL-SORT.
022000*-----------------------------------------------------------------*
022100*    KAHN'S ALGORITHM.  THE QUEUE IS SEEDED IN INPUT ORDER (THE
022200*    ORDER CPM-ACTIVITY-TABLE WAS LOADED BY CPMVALD).
022300     MOVE     1                   TO CPM-QUEUE-HEAD CPM-QUEUE-TAIL.
022400     MOVE     ZERO                TO CPM-QUEUE-COUNT CPM-TOPO-COUNT.
022500     PERFORM  D110-SEED-QUEUE
022600        THRU  D119-SEED-QUEUE-EX
022700        VARYING WS-C-I FROM 1 BY 1
022800        UNTIL  WS-C-I > CPM-ACT-COUNT.
022900     PERFORM  D120-DRAIN-QUEUE
023000        THRU  D129-DRAIN-QUEUE-EX
023100        UNTIL  CPM-QUEUE-COUNT = ZERO.
023200     IF       CPM-TOPO-COUNT < CPM-ACT-COUNT
023300              MOVE "CYC0001"      TO CPM-ERROR-CD
023400              MOVE "cycle detected" TO CPM-ERROR-TEXT
023500              MOVE "95"           TO CPM-RETURN-CODE.
023600*
023700*-----------------------------------------------------------------*
023800 D199-TOPOLOGICAL-SORT-EX.
023900*-----------------------------------------------------------------*
024000     EXIT.
024100*
024200*-----------------------------------------------------------------*
024300 D110-SEED-QUEUE.
024400*-----------------------------------------------------------------*
024500     IF       CPM-ACT-INDEGREE (WS-C-I) = ZERO
024600              PERFORM D900-ENQUEUE-ONE
024700                 THRU D909-ENQUEUE-ONE-EX.
024800*
024900*-----------------------------------------------------------------*
025000 D119-SEED-QUEUE-EX.
025100*-----------------------------------------------------------------*
025200     EXIT.
025300*
025400*-----------------------------------------------------------------*
025500 D120-DRAIN-QUEUE.
025600*-----------------------------------------------------------------*
025700     PERFORM  D910-DEQUEUE-ONE
025800        THRU  D919-DEQUEUE-ONE-EX.
025900     ADD      1 TO CPM-TOPO-COUNT.
026000     MOVE     WS-C-DEQ            TO CPM-TOPO-ORDER (CPM-TOPO-COUNT).
026100     SET      CPM-ACT-IDX TO WS-C-DEQ.
026200     PERFORM  D130-RELEASE-SUCCESSORS
026300        THRU  D139-RELEASE-SUCCESSORS-EX
026400        VARYING WS-C-J FROM 1 BY 1
026500        UNTIL  WS-C-J > CPM-ACT-SUCC-COUNT (WS-C-DEQ).
026600*
026700*-----------------------------------------------------------------*
026800 D129-DRAIN-QUEUE-EX.
026900*-----------------------------------------------------------------*
027000     EXIT.
027100*
027200*-----------------------------------------------------------------*
027300 D130-RELEASE-SUCCESSORS.
027400*-----------------------------------------------------------------*
027500     MOVE     CPM-ACT-SUCC-IDX (WS-C-DEQ, WS-C-J) TO WS-C-SUCC-IDX.
027600     SUBTRACT 1 FROM CPM-ACT-INDEGREE (WS-C-SUCC-IDX).
027700     IF       CPM-ACT-INDEGREE (WS-C-SUCC-IDX) = ZERO
027800              MOVE WS-C-SUCC-IDX  TO WS-C-I
027900              PERFORM D900-ENQUEUE-ONE
028000                 THRU D909-ENQUEUE-ONE-EX.
028100*
028200*-----------------------------------------------------------------*
028300 D139-RELEASE-SUCCESSORS-EX.
028400*-----------------------------------------------------------------*
028500     EXIT.
028600*
028700*-----------------------------------------------------------------*
028800 D200-FORWARD-PASS.
028900*-----------------------------------------------------------------*
029000     PERFORM  D210-FORWARD-ONE-ACTIVITY
029100        THRU  D219-FORWARD-ONE-ACTIVITY-EX
029200        VARYING WS-C-T FROM 1 BY 1
029300        UNTIL  WS-C-T > CPM-TOPO-COUNT.
029400*
029500*-----------------------------------------------------------------*
029600 D299-FORWARD-PASS-EX.
029700*-----------------------------------------------------------------*
029800     EXIT.
029900*
030000*-----------------------------------------------------------------*
030100 D210-FORWARD-ONE-ACTIVITY.
030200*-----------------------------------------------------------------*
030300     SET      CPM-ACT-IDX TO CPM-TOPO-ORDER (WS-C-T).
030400     IF       CPM-ACT-DEP-COUNT (CPM-ACT-IDX) = ZERO
030500              MOVE CPM-START-DAYNO
030600                                TO CPM-ACT-ES-DAYNO (CPM-ACT-IDX)
030700     ELSE
030900              PERFORM D220-MAX-PRED-EF
031000                 THRU D229-MAX-PRED-EF-EX
031100              COMPUTE CPM-ACT-ES-DAYNO (CPM-ACT-IDX) =
031200                      WS-C-MAX-PRED-EF + 1.
031300*
031500     IF       CPM-ACT-DURATION (CPM-ACT-IDX) > ZERO
031600              COMPUTE CPM-ACT-EF-DAYNO (CPM-ACT-IDX) =
031700                      CPM-ACT-ES-DAYNO (CPM-ACT-IDX) +
031800                      CPM-ACT-DURATION (CPM-ACT-IDX) - 1
031900     ELSE
032000              MOVE CPM-ACT-ES-DAYNO (CPM-ACT-IDX)
032100                                TO CPM-ACT-EF-DAYNO (CPM-ACT-IDX).
032200*
032300*-----------------------------------------------------------------*
032400 D219-FORWARD-ONE-ACTIVITY-EX.
032500*-----------------------------------------------------------------*
032600     EXIT.
032700*
032800*-----------------------------------------------------------------*
032900 D220-MAX-PRED-EF.
033000*-----------------------------------------------------------------*
033100     MOVE     ZERO                TO WS-C-MAX-PRED-EF.
033200     PERFORM  D230-MAX-PRED-EF-ONE
034000        THRU  D239-MAX-PRED-EF-ONE-EX
034100        VARYING WS-C-J FROM 1 BY 1
034200        UNTIL  WS-C-J > CPM-ACT-DEP-COUNT (CPM-ACT-IDX).
034300*
034400*-----------------------------------------------------------------*
034500 D229-MAX-PRED-EF-EX.
034600*-----------------------------------------------------------------*
034700     EXIT.
034800*
034900*-----------------------------------------------------------------*
035000 D230-MAX-PRED-EF-ONE.
035100*-----------------------------------------------------------------*
035200     MOVE     CPM-ACT-DEP-IDX (CPM-ACT-IDX, WS-C-J) TO WS-C-PRED-IDX.
035300     IF       CPM-ACT-EF-DAYNO (WS-C-PRED-IDX) > WS-C-MAX-PRED-EF
035400              MOVE CPM-ACT-EF-DAYNO (WS-C-PRED-IDX)
035500                                TO WS-C-MAX-PRED-EF.
035600*
035700*-----------------------------------------------------------------*
035800 D239-MAX-PRED-EF-ONE-EX.
035900*-----------------------------------------------------------------*
036000     EXIT.
036100*
036200*-----------------------------------------------------------------*
036300 D300-PROJECT-FINISH-DATE.
036400*-----------------------------------------------------------------*
036500     MOVE     ZERO                TO CPM-FINISH-DAYNO.
036600     PERFORM  D310-MAX-FINISH-ONE
036700        THRU  D319-MAX-FINISH-ONE-EX
036800        VARYING WS-C-I FROM 1 BY 1
036900        UNTIL  WS-C-I > CPM-ACT-COUNT.
037000*
037100*-----------------------------------------------------------------*
037200 D399-PROJECT-FINISH-DATE-EX.
037300*-----------------------------------------------------------------*
037400     EXIT.
037500*
037600*-----------------------------------------------------------------*
037700 D310-MAX-FINISH-ONE.
037800*-----------------------------------------------------------------*
037900     SET      CPM-ACT-IDX TO WS-C-I.
038000     IF       CPM-ACT-EF-DAYNO (CPM-ACT-IDX) > CPM-FINISH-DAYNO
038100              MOVE CPM-ACT-EF-DAYNO (CPM-ACT-IDX)
038200                                TO CPM-FINISH-DAYNO.
038300*
038400*-----------------------------------------------------------------*
038500 D319-MAX-FINISH-ONE-EX.
038600*-----------------------------------------------------------------*
038700     EXIT.
038800*
038900*-----------------------------------------------------------------*
039000 D400-BACKWARD-PASS.
039100*-----------------------------------------------------------------*
039200     PERFORM  D410-BACKWARD-ONE-ACTIVITY
039300        THRU  D419-BACKWARD-ONE-ACTIVITY-EX
039400        VARYING WS-C-T FROM CPM-TOPO-COUNT BY -1
039500        UNTIL  WS-C-T = ZERO.
039600*
039700*-----------------------------------------------------------------*
039800 D499-BACKWARD-PASS-EX.
039900*-----------------------------------------------------------------*
040000     EXIT.
040100*
040200*-----------------------------------------------------------------*
040300 D410-BACKWARD-ONE-ACTIVITY.
040400*-----------------------------------------------------------------*
040500     SET      CPM-ACT-IDX TO CPM-TOPO-ORDER (WS-C-T).
040600     IF       CPM-ACT-SUCC-COUNT (CPM-ACT-IDX) = ZERO
040700              MOVE CPM-FINISH-DAYNO
040800                                TO CPM-ACT-LF-DAYNO (CPM-ACT-IDX)
040900     ELSE
041100              PERFORM D420-MIN-SUCC-LS
041200                 THRU D429-MIN-SUCC-LS-EX
041300              COMPUTE CPM-ACT-LF-DAYNO (CPM-ACT-IDX) =
041400                      WS-C-MIN-SUCC-LS - 1.
041500*
041700     IF       CPM-ACT-DURATION (CPM-ACT-IDX) > ZERO
041800              COMPUTE CPM-ACT-LS-DAYNO (CPM-ACT-IDX) =
041900                      CPM-ACT-LF-DAYNO (CPM-ACT-IDX) -
042000                      CPM-ACT-DURATION (CPM-ACT-IDX) + 1
042100     ELSE
042200              MOVE CPM-ACT-LF-DAYNO (CPM-ACT-IDX)
042300                                TO CPM-ACT-LS-DAYNO (CPM-ACT-IDX).
042400*
042500*-----------------------------------------------------------------*
042600 D419-BACKWARD-ONE-ACTIVITY-EX.
042700*-----------------------------------------------------------------*
042800     EXIT.
042900*
043000*-----------------------------------------------------------------*
043100 D420-MIN-SUCC-LS.
043200*-----------------------------------------------------------------*
043300     MOVE     99999999            TO WS-C-MIN-SUCC-LS.
043400     PERFORM  D430-MIN-SUCC-LS-ONE
043500        THRU  D439-MIN-SUCC-LS-ONE-EX
043600        VARYING WS-C-J FROM 1 BY 1
043700        UNTIL  WS-C-J > CPM-ACT-SUCC-COUNT (CPM-ACT-IDX).
043800*
043900*-----------------------------------------------------------------*
044000 D429-MIN-SUCC-LS-EX.
044100*-----------------------------------------------------------------*
044200     EXIT.
044300*
044400*-----------------------------------------------------------------*
044500 D430-MIN-SUCC-LS-ONE.
044600*-----------------------------------------------------------------*
044700     MOVE     CPM-ACT-SUCC-IDX (CPM-ACT-IDX, WS-C-J) TO WS-C-SUCC-IDX.
044800     IF       CPM-ACT-LS-DAYNO (WS-C-SUCC-IDX) < WS-C-MIN-SUCC-LS
044900              MOVE CPM-ACT-LS-DAYNO (WS-C-SUCC-IDX)
045000                                TO WS-C-MIN-SUCC-LS.
045100*
045200*-----------------------------------------------------------------*
045300 D439-MIN-SUCC-LS-ONE-EX.
045400*-----------------------------------------------------------------*
045500     EXIT.
045600*
045700*-----------------------------------------------------------------*
045800 D500-SLACK-AND-STATUS.
045900*-----------------------------------------------------------------*
046000     MOVE     ZERO                TO CPM-CRIT-COUNT.
046100     PERFORM  D510-SLACK-ONE-ACTIVITY
046200        THRU  D519-SLACK-ONE-ACTIVITY-EX
046300        VARYING WS-C-I FROM 1 BY 1
046400        UNTIL  WS-C-I > CPM-ACT-COUNT.
046500*
046600*-----------------------------------------------------------------*
046700 D599-SLACK-AND-STATUS-EX.
046800*-----------------------------------------------------------------*
046900     EXIT.
047000*
047100*-----------------------------------------------------------------*
047200 D510-SLACK-ONE-ACTIVITY.
047300*-----------------------------------------------------------------*
047400     SET      CPM-ACT-IDX TO WS-C-I.
047500     COMPUTE  CPM-ACT-SLACK-DAYS (CPM-ACT-IDX) =
047600              CPM-ACT-LF-DAYNO (CPM-ACT-IDX) -
047700              CPM-ACT-EF-DAYNO (CPM-ACT-IDX).
047800     IF       CPM-ACT-SLACK-DAYS (CPM-ACT-IDX) = ZERO
047900              MOVE "Critical"     TO CPM-ACT-STATUS (CPM-ACT-IDX)
048000              ADD 1 TO CPM-CRIT-COUNT
048100              MOVE WS-C-I TO CPM-CRIT-LIST (CPM-CRIT-COUNT)
048200     ELSE
048300              MOVE "Non-Critical" TO CPM-ACT-STATUS (CPM-ACT-IDX).
048400*
048500*-----------------------------------------------------------------*
048600 D519-SLACK-ONE-ACTIVITY-EX.
048700*-----------------------------------------------------------------*
048800     EXIT.
048900*
049000*-----------------------------------------------------------------*
049100 D600-FORMAT-ALL-DATES.
049200*-----------------------------------------------------------------*
049300     PERFORM  D610-FORMAT-ONE-ACTIVITY
049400        THRU  D619-FORMAT-ONE-ACTIVITY-EX
049500        VARYING WS-C-I FROM 1 BY 1
049600        UNTIL  WS-C-I > CPM-ACT-COUNT.
049700*
049800*-----------------------------------------------------------------*
049900 D699-FORMAT-ALL-DATES-EX.
050000*-----------------------------------------------------------------*
050100     EXIT.
050200*
050300*-----------------------------------------------------------------*
050400 D610-FORMAT-ONE-ACTIVITY.
050500*-----------------------------------------------------------------*
050600     SET      CPM-ACT-IDX TO WS-C-I.
050700     MOVE     CPM-ACT-ES-DAYNO (CPM-ACT-IDX) TO WS-E-DAYNO.
050800     PERFORM  E200-DAYNO-TO-DATE THRU E299-DAYNO-TO-DATE-EX.
050900     MOVE     WS-DATE-TEXT        TO CPM-ACT-ES-DATE (CPM-ACT-IDX).
051000*
051100     MOVE     CPM-ACT-EF-DAYNO (CPM-ACT-IDX) TO WS-E-DAYNO.
051200     PERFORM  E200-DAYNO-TO-DATE THRU E299-DAYNO-TO-DATE-EX.
051300     MOVE     WS-DATE-TEXT        TO CPM-ACT-EF-DATE (CPM-ACT-IDX).
051400*
051500     MOVE     CPM-ACT-LS-DAYNO (CPM-ACT-IDX) TO WS-E-DAYNO.
051600     PERFORM  E200-DAYNO-TO-DATE THRU E299-DAYNO-TO-DATE-EX.
051700     MOVE     WS-DATE-TEXT        TO CPM-ACT-LS-DATE (CPM-ACT-IDX).
051800*
051900     MOVE     CPM-ACT-LF-DAYNO (CPM-ACT-IDX) TO WS-E-DAYNO.
052000     PERFORM  E200-DAYNO-TO-DATE THRU E299-DAYNO-TO-DATE-EX.
052100     MOVE     WS-DATE-TEXT        TO CPM-ACT-LF-DATE (CPM-ACT-IDX).
052200*
052300*-----------------------------------------------------------------*
052400 D619-FORMAT-ONE-ACTIVITY-EX.
052500*-----------------------------------------------------------------*
052600     EXIT.
052700*
052800*-----------------------------------------------------------------*
052900 D900-ENQUEUE-ONE.
053000*-----------------------------------------------------------------*
053100     MOVE     WS-C-I              TO CPM-QUEUE-TABLE (CPM-QUEUE-TAIL).
053200     ADD      1 TO CPM-QUEUE-TAIL.
053300     ADD      1 TO CPM-QUEUE-COUNT.
053400*
053500*-----------------------------------------------------------------*
053600 D909-ENQUEUE-ONE-EX.
053700*-----------------------------------------------------------------*
053800     EXIT.
053900*
054000*-----------------------------------------------------------------*
054100 D910-DEQUEUE-ONE.
054200*-----------------------------------------------------------------*
054300     MOVE     CPM-QUEUE-TABLE (CPM-QUEUE-HEAD) TO WS-C-DEQ.
054400     ADD      1 TO CPM-QUEUE-HEAD.
054500     SUBTRACT 1 FROM CPM-QUEUE-COUNT.
054600*
054700*-----------------------------------------------------------------*
054800 D919-DEQUEUE-ONE-EX.
054900*-----------------------------------------------------------------*
055000     EXIT.
055100*
055200*-----------------------------------------------------------------*
055300 E100-DATE-TO-DAYNO.
055400*-----------------------------------------------------------------*
055500*    GREGORIAN YYYYMMDD TO ABSOLUTE JULIAN DAY NUMBER.
055600     MOVE     WS-E-YYYYMMDD       TO WS-DATE-AREA.
055700     COMPUTE  WS-E-A = (14 - WS-E-MM) / 12.
055800     COMPUTE  WS-E-Y = WS-E-YYYY + 4800 - WS-E-A.
055900     COMPUTE  WS-E-M = WS-E-MM + (12 * WS-E-A) - 3.
056000     COMPUTE  WS-E-DAYNO =
056100              WS-E-DD
056200              + ((153 * WS-E-M) + 2) / 5
056300              + (365 * WS-E-Y)
056400              + (WS-E-Y / 4)
056500              - (WS-E-Y / 100)
056600              + (WS-E-Y / 400)
056700              - 32045.
056800*
056900*-----------------------------------------------------------------*
057000 E199-DATE-TO-DAYNO-EX.
057100*-----------------------------------------------------------------*
057200     EXIT.
057300*
057400*-----------------------------------------------------------------*
057500 E200-DAYNO-TO-DATE.
057600*-----------------------------------------------------------------*
057700*    INVERSE OF E100 - ABSOLUTE JULIAN DAY NUMBER TO YYYY-MM-DD.
057800     COMPUTE  WS-E-A = WS-E-DAYNO + 32044.
057900     COMPUTE  WS-E-B = ((4 * WS-E-A) + 3) / 146097.
058000     COMPUTE  WS-E-C = WS-E-A - ((146097 * WS-E-B) / 4).
058100     COMPUTE  WS-E-D = ((4 * WS-E-C) + 3) / 1461.
058200     COMPUTE  WS-E-EE = WS-E-C - ((1461 * WS-E-D) / 4).
058300     COMPUTE  WS-E-MP = ((5 * WS-E-EE) + 2) / 153.
058400     COMPUTE  WS-DATE-TEXT-DD =
058500              WS-E-EE - (((153 * WS-E-MP) + 2) / 5) + 1.
058600     COMPUTE  WS-DATE-TEXT-MM = WS-E-MP + 3 - (12 * (WS-E-MP / 10)).
058700     COMPUTE  WS-DATE-TEXT-YYYY =
058800              (100 * WS-E-B) + WS-E-D - 4800 + (WS-E-MP / 10).
058900     MOVE     "-"                 TO WS-DATE-TEXT-DASH1
059000                                     WS-DATE-TEXT-DASH2.
059100*
059200*-----------------------------------------------------------------*
059300 E299-DAYNO-TO-DATE-EX.
059400*-----------------------------------------------------------------*
059500     EXIT.
059600*
059700*****************************************************************
059800************** END OF PROGRAM SOURCE -  CPMENGN ****************
059900*****************************************************************
