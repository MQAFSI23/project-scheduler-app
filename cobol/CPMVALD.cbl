000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     CPMVALD.
000500 AUTHOR.         D. K. HARTONO.
000600 INSTALLATION.   PROJECT CONTROLS SYSTEMS.
000700 DATE-WRITTEN.   19 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - TASK IMPORT AND VALIDATION.
001200*               READS TASKS AND PARAMS, NORMALIZES EACH ACTIVITY
001300*               (STRIPS BLANKS, DEFAULTS DURATION, PARSES THE
001400*               DEPENDENCY LIST) AND REJECTS THE RUN ON DUPLICATE
001500*               IDS, UNKNOWN DEPENDENCY REFERENCES OR AN EMPTY
001600*               TASK SET.  CALLED BY CPMDRV.
001700*_________________________________________________________________
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* 91CPM02  19/03/1991  DKH    - NEUERSTELLUNG / FIRST WRITE-UP
002100*-----------------------------------------------------------------*
002200* 91CPM11  08/05/1991  DKH    - DUPLICATE-ID CHECK NOW LISTS ALL
002300*                               OFFENDING IDS, NOT JUST THE FIRST
002400*                               - SCHED-101
002500*-----------------------------------------------------------------*
002600* 93CPM05  21/01/1993  RSK    - DEPENDENCY TOKEN TRIM REWRITTEN,
002700*                               OLD VERSION MISHANDLED A TRAILING
002800*                               COMMA - SCHED-118
002900*-----------------------------------------------------------------*
003000* 96CPM08  03/09/1996  DKH    - ACTIVITY TABLE RAISED TO 200 ROWS
003100*                               TO MATCH CPMWORK - SCHED-121
003200*-----------------------------------------------------------------*
003300* 99CPM13  18/11/1999  LMY    - Y2K - NO DATE FIELDS IN THIS
003400*                               PROGRAM, REVIEWED, NO CHANGE
003500*-----------------------------------------------------------------*
003600* 04CPM20  22/06/2004  TYK    - e-Req 8841 CPMT-DEPENDENCIES NOW
003700*                               60 BYTES / 5 PREDECESSORS
003800*-----------------------------------------------------------------*
003810* 07CPM06  02/04/2007  DKH    - CPMT-ACTIVITY-ID NOW RUN THROUGH
003820*                               A900-TRIM-TOKEN BEFORE IT IS STORED,
003830*                               SAME AS A DEPENDENCY TOKEN - A LEADING
003840*                               BLANK WAS FAILING THE SEARCH IN B320
003850*                               AGAINST A TRIMMED TOKEN - SCHED-131
003860*-----------------------------------------------------------------*
003900*=================================================================
004000     EJECT
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300*****************************************************************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004800                       ON  STATUS IS U0-ON
004900                       OFF STATUS IS U0-OFF.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TASKS-FILE   ASSIGN TO TASKS
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS WK-C-FILE-STATUS.
005600*
005700     SELECT PARAMS-FILE  ASSIGN TO PARAMS
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS WK-C-FILE-STATUS.
006000     EJECT
006100*****************************************************************
006200 DATA DIVISION.
006300*****************************************************************
006400 FILE SECTION.
006500*
006600 FD  TASKS-FILE
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS CPM-TASK-RECORD-AREA.
006900 01  CPM-TASK-RECORD-AREA.
007000     COPY CPMTASK.
007100*
007200 FD  PARAMS-FILE
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS CPM-PARM-RECORD-AREA.
007500 01  CPM-PARM-RECORD-AREA.
007600     COPY CPMPARM.
007700     EJECT
007800*****************************************************************
007900 WORKING-STORAGE SECTION.
008000*****************************************************************
008100 01  FILLER                      PIC X(24) VALUE
008200     "** PROGRAM CPMVALD  **".
008300*
008400*------------------ COMMON WORKING STORAGE ----------------------*
008500 01  WK-C-COMMON.
008600     COPY CPMCOMN.
008700*
008800*------------------ END OF FILE SWITCHES ------------------------*
008900 01  WS-SWITCH-AREA.
009000     05  WS-TASKS-EOF-SW         PIC X(01) VALUE "N".
009100         88  WS-TASKS-EOF                  VALUE "Y".
009200     05  WS-PARAMS-EOF-SW        PIC X(01) VALUE "N".
009300         88  WS-PARAMS-EOF                 VALUE "Y".
009400 01  WS-SWITCH-ALT REDEFINES WS-SWITCH-AREA.
009500     05  WS-SWITCH-CHAR          PIC X(01) OCCURS 2 TIMES.
009600*
009700*------------------ TOKEN PARSING WORKAREA ----------------------*
009800 01  WS-TOK-GROUP.
009900     05  WS-TOK              OCCURS 6 TIMES PIC X(60).
010000 01  WS-TOK-COUNT                PIC 9(01) COMP.
010100 01  WS-TOK-I                    PIC 9(01) COMP.
010200*
010300 01  WS-TRIM-AREA.
010400     05  WS-TRIM-IN              PIC X(60).
010500     05  WS-TRIM-OUT             PIC X(10).
010600     05  WS-TRIM-OUT-LEN         PIC 9(02) COMP.
010700     05  WS-TRIM-I               PIC 9(02) COMP.
010800 01  WS-TRIM-ALT REDEFINES WS-TRIM-AREA.
010900     05  WS-TRIM-ALL-CHARS       PIC X(01) OCCURS 74 TIMES.
011000*
011100*------------------ DUPLICATE / UNKNOWN ID WORK AREA ------------*
011200 01  WS-DUP-AREA.
011300     05  WS-DUP-I                PIC 9(04) COMP.
011400     05  WS-DUP-J                PIC 9(04) COMP.
011500     05  WS-DUP-FOUND-SW         PIC X(01) VALUE "N".
011600         88  WS-DUP-FOUND                  VALUE "Y".
011700     05  WS-UNK-FOUND-SW         PIC X(01) VALUE "N".
011800         88  WS-UNK-FOUND                  VALUE "Y".
011900 01  WS-DUP-ALT REDEFINES WS-DUP-AREA.
012000     05  WS-DUP-NUMERIC          PIC 9(08) COMP.
012100     05  FILLER                  PIC X(02).
012200*
012300*------------------ ACTIVITY BEING LOADED -----------------------*
012400 01  WS-CURRENT-ACT               PIC 9(04) COMP.
012500 01  WS-CURRENT-DEP               PIC 9(01) COMP.
012600     EJECT
012700*****************************************************************
012800 LINKAGE SECTION.
012900*****************************************************************
013000 01  CPM-WORK-AREA.
013100     COPY CPMWORK.
013200     EJECT
013300*****************************************************************
013400 PROCEDURE DIVISION USING CPM-WORK-AREA.
013500*****************************************************************
013600 MAIN-MODULE.
013700     PERFORM A000-MAIN-PROCESSING
014000        THRU A099-MAIN-PROCESSING-EX.
014100     PERFORM Z000-END-PROGRAM-ROUTINE
014200        THRU Z099-END-PROGRAM-ROUTINE-EX.
014300     GOBACK.
014400*
014500*-----------------------------------------------------------------*
014600 A000-MAIN-PROCESSING.
014700*-----------------------------------------------------------------*
014800     MOVE     "00"                TO CPM-RETURN-CODE.
014900     MOVE     SPACES              TO CPM-ERROR-CD CPM-ERROR-TEXT.
015000     MOVE     ZERO                TO CPM-ACT-COUNT.
015100*
015200     OPEN     INPUT TASKS-FILE.
015300     IF       NOT WK-C-SUCCESSFUL
015400              DISPLAY "CPMVALD - OPEN FILE ERROR - TASKS"
015500              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015600              GO TO Y900-ABNORMAL-TERMINATION.
015700*
015800     OPEN     INPUT PARAMS-FILE.
015900     IF       NOT WK-C-SUCCESSFUL
016000              DISPLAY "CPMVALD - OPEN FILE ERROR - PARAMS"
016100              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016200              GO TO Y900-ABNORMAL-TERMINATION.
016300*
016400     PERFORM  A200-LOAD-TASK-RECORDS
016500        THRU  A299-LOAD-TASK-RECORDS-EX.
016600     PERFORM  A300-LOAD-PARAMS-RECORD
016700        THRU  A399-LOAD-PARAMS-RECORD-EX.
016800*
016900     IF       CPM-RETURN-CODE = "00"
017000              PERFORM B100-CHECK-EMPTY-TASK-SET
017100                 THRU B199-CHECK-EMPTY-TASK-SET-EX.
017200*
017300     IF       CPM-RETURN-CODE = "00"
017400              PERFORM B200-CHECK-DUPLICATE-IDS
017500                 THRU B299-CHECK-DUPLICATE-IDS-EX.
017600*
017700     IF       CPM-RETURN-CODE = "00"
017800              PERFORM B300-CHECK-DEPENDENCY-REFS
017900                 THRU B399-CHECK-DEPENDENCY-REFS-EX.
018000*
018100*-----------------------------------------------------------------*
018200 A099-MAIN-PROCESSING-EX.
018300*-----------------------------------------------------------------*
018400     EXIT.
018500*
018600*-----------------------------------------------------------------*
018700 A200-LOAD-TASK-RECORDS.
018800*-----------------------------------------------------------------*
018900     READ     TASKS-FILE
019000              AT END MOVE "Y" TO WS-TASKS-EOF-SW
019100     END-READ.
019200     PERFORM  A210-PROCESS-ONE-TASK-RECORD
019300        THRU  A219-PROCESS-ONE-TASK-RECORD-EX
019400        UNTIL WS-TASKS-EOF.
019500*
019600*-----------------------------------------------------------------*
019700 A299-LOAD-TASK-RECORDS-EX.
019800*-----------------------------------------------------------------*
019900     EXIT.
020000*
020100*-----------------------------------------------------------------*
020200 A210-PROCESS-ONE-TASK-RECORD.
020300*-----------------------------------------------------------------*
020400*    R4 - A BLANK ACTIVITY ID DROPS THE ROW SILENTLY.  A NON-
020450*    BLANK ID IS TRIMMED THE SAME AS A DEPENDENCY TOKEN BEFORE
020470*    IT GOES INTO THE TABLE - SEE 07CPM06 ABOVE.
020500     IF       CPMT-ACTIVITY-ID NOT = SPACES
020600              ADD 1 TO CPM-ACT-COUNT
021000              SET  CPM-ACT-IDX TO CPM-ACT-COUNT
021100              MOVE CPMT-ACTIVITY-ID TO WS-TRIM-IN
021110              PERFORM A900-TRIM-TOKEN
021120                 THRU A909-TRIM-TOKEN-EX
021130              MOVE WS-TRIM-OUT    TO CPM-ACT-ID (CPM-ACT-IDX)
021200              PERFORM A220-DEFAULT-DURATION
021300                 THRU A229-DEFAULT-DURATION-EX
021400              PERFORM A230-PARSE-DEPENDENCIES
021500                 THRU A239-PARSE-DEPENDENCIES-EX.
021600*
021700     READ     TASKS-FILE
021800              AT END MOVE "Y" TO WS-TASKS-EOF-SW
021900     END-READ.
022000*
022100*-----------------------------------------------------------------*
022200 A219-PROCESS-ONE-TASK-RECORD-EX.
022300*-----------------------------------------------------------------*
022400     EXIT.
022500*
022600*-----------------------------------------------------------------*
022700 A220-DEFAULT-DURATION.
022800*-----------------------------------------------------------------*
022900*    R3 - BLANK / NON-NUMERIC DURATION DEFAULTS TO 1 DAY.
023000     IF       CPMT-DURATION-DAYS IS NUMERIC
023100              MOVE CPMT-DURATION-DAYS
023200                                TO CPM-ACT-DURATION (CPM-ACT-IDX)
023300     ELSE
023400              MOVE 1            TO CPM-ACT-DURATION (CPM-ACT-IDX).
023500*
023600*-----------------------------------------------------------------*
023700 A229-DEFAULT-DURATION-EX.
023800*-----------------------------------------------------------------*
023900     EXIT.
024000*
024100*-----------------------------------------------------------------*
024200 A230-PARSE-DEPENDENCIES.
024300*-----------------------------------------------------------------*
024400*    SPLIT THE DEPENDENCY TEXT ON COMMAS, TRIM EACH TOKEN AND
024500*    DISCARD EMPTY TOKENS.  UP TO 5 PREDECESSORS ARE KEPT.
024600     MOVE     ZERO                TO CPM-ACT-DEP-COUNT (CPM-ACT-IDX)
024700                                     WS-TOK-COUNT.
024800     MOVE     SPACES              TO WS-TOK-GROUP.
024900     UNSTRING CPMT-DEPENDENCIES DELIMITED BY ","
025000              INTO WS-TOK (1) WS-TOK (2) WS-TOK (3)
025100                   WS-TOK (4) WS-TOK (5) WS-TOK (6)
025200              TALLYING IN WS-TOK-COUNT
025300     END-UNSTRING.
025400     PERFORM  A240-PROCESS-ONE-TOKEN
025500        THRU  A249-PROCESS-ONE-TOKEN-EX
025600        VARYING WS-TOK-I FROM 1 BY 1
025700        UNTIL  WS-TOK-I > WS-TOK-COUNT.
025800     PERFORM  A250-REBUILD-DEP-TEXT
025900        THRU  A259-REBUILD-DEP-TEXT-EX.
026000*
026100*-----------------------------------------------------------------*
026200 A239-PARSE-DEPENDENCIES-EX.
026300*-----------------------------------------------------------------*
026400     EXIT.
026500*
026600*-----------------------------------------------------------------*
026700 A240-PROCESS-ONE-TOKEN.
026800*-----------------------------------------------------------------*
026900     MOVE     WS-TOK (WS-TOK-I)   TO WS-TRIM-IN.
027000     PERFORM  A900-TRIM-TOKEN
027100        THRU  A909-TRIM-TOKEN-EX.
027200     IF       WS-TRIM-OUT NOT = SPACES
027300         AND  CPM-ACT-DEP-COUNT (CPM-ACT-IDX) < 5
027400              ADD 1 TO CPM-ACT-DEP-COUNT (CPM-ACT-IDX)
027500              MOVE WS-TRIM-OUT
027600                  TO CPM-ACT-DEP-ID (CPM-ACT-IDX,
027700                       CPM-ACT-DEP-COUNT (CPM-ACT-IDX)).
027800*
027900*-----------------------------------------------------------------*
028000 A249-PROCESS-ONE-TOKEN-EX.
028100*-----------------------------------------------------------------*
028200     EXIT.
028300*
028400*-----------------------------------------------------------------*
028500 A250-REBUILD-DEP-TEXT.
028600*-----------------------------------------------------------------*
028700*    RE-JOIN THE PARSED PREDECESSOR LIST WITH ", " PER THE
028800*    RESULTS OUTPUT LAYOUT.
028900     MOVE     SPACES              TO CPM-ACT-DEP-TEXT (CPM-ACT-IDX).
029000     MOVE     ZERO                TO WS-CURRENT-DEP.
029100     IF       CPM-ACT-DEP-COUNT (CPM-ACT-IDX) > 0
029200              PERFORM A260-APPEND-ONE-DEP
029300                 THRU A269-APPEND-ONE-DEP-EX
029400                 VARYING WS-CURRENT-DEP FROM 1 BY 1
029500                 UNTIL  WS-CURRENT-DEP >
029600                        CPM-ACT-DEP-COUNT (CPM-ACT-IDX).
029700*
029800*-----------------------------------------------------------------*
029900 A259-REBUILD-DEP-TEXT-EX.
030000*-----------------------------------------------------------------*
030100     EXIT.
030200*
030300*-----------------------------------------------------------------*
030400 A260-APPEND-ONE-DEP.
030500*-----------------------------------------------------------------*
030600     IF       WS-CURRENT-DEP = 1
030700              STRING CPM-ACT-DEP-ID (CPM-ACT-IDX, WS-CURRENT-DEP)
030800                     DELIMITED BY SPACE
030900                     INTO CPM-ACT-DEP-TEXT (CPM-ACT-IDX)
031000     ELSE
031100              STRING CPM-ACT-DEP-TEXT (CPM-ACT-IDX)
031200                     DELIMITED BY SPACE
031300                     ", "
031400                     DELIMITED BY SIZE
031500                     CPM-ACT-DEP-ID (CPM-ACT-IDX, WS-CURRENT-DEP)
031600                     DELIMITED BY SPACE
031700                     INTO CPM-ACT-DEP-TEXT (CPM-ACT-IDX).
031800*
031900*-----------------------------------------------------------------*
032000 A269-APPEND-ONE-DEP-EX.
032100*-----------------------------------------------------------------*
032200     EXIT.
032300*
032400*-----------------------------------------------------------------*
032500 A300-LOAD-PARAMS-RECORD.
032600*-----------------------------------------------------------------*
032700     READ     PARAMS-FILE
032800              AT END MOVE "Y" TO WS-PARAMS-EOF-SW
032900     END-READ.
033000     IF       NOT WS-PARAMS-EOF
033100              MOVE CPMP-START-DATE TO CPM-START-DATE
033200     ELSE
033300              MOVE ZERO            TO CPM-START-DATE.
033400*
033500*-----------------------------------------------------------------*
033600 A399-LOAD-PARAMS-RECORD-EX.
033700*-----------------------------------------------------------------*
033800     EXIT.
033900*
034000*-----------------------------------------------------------------*
034100 A900-TRIM-TOKEN.
034200*-----------------------------------------------------------------*
034300*    LEFT-JUSTIFY WS-TRIM-IN INTO WS-TRIM-OUT, DROPPING ALL
034400*    EMBEDDED BLANKS (SCHED-118 REWRITE, SEE 93CPM05 ABOVE).
034500     MOVE     SPACES              TO WS-TRIM-OUT.
034600     MOVE     ZERO                TO WS-TRIM-OUT-LEN.
034700     PERFORM  A910-COPY-ONE-CHAR
034800        THRU  A919-COPY-ONE-CHAR-EX
034900        VARYING WS-TRIM-I FROM 1 BY 1
035000        UNTIL  WS-TRIM-I > 60.
035100*
035200*-----------------------------------------------------------------*
035300 A909-TRIM-TOKEN-EX.
035400*-----------------------------------------------------------------*
035500     EXIT.
035600*
035700*-----------------------------------------------------------------*
035800 A910-COPY-ONE-CHAR.
035900*-----------------------------------------------------------------*
036000     IF       WS-TRIM-IN (WS-TRIM-I:1) NOT = SPACE
036100         AND  WS-TRIM-OUT-LEN < 10
036200              ADD 1 TO WS-TRIM-OUT-LEN
036300              MOVE WS-TRIM-IN (WS-TRIM-I:1)
036400                  TO WS-TRIM-OUT (WS-TRIM-OUT-LEN:1).
036500*
036600*-----------------------------------------------------------------*
036700 A919-COPY-ONE-CHAR-EX.
036800*-----------------------------------------------------------------*
036900     EXIT.
037000*
037100*-----------------------------------------------------------------*
037200 B100-CHECK-EMPTY-TASK-SET.
037300*-----------------------------------------------------------------*
037400*    R5 - AN EMPTY TASK SET IS REJECTED, NOT PROCESSED.
037500     IF       CPM-ACT-COUNT = ZERO
037600              MOVE "VAL0003"      TO CPM-ERROR-CD
037700              MOVE "No task data found"
037750                                  TO CPM-ERROR-TEXT
037775              MOVE "99"           TO CPM-RETURN-CODE.
037900*
038000*-----------------------------------------------------------------*
038100 B199-CHECK-EMPTY-TASK-SET-EX.
038200*-----------------------------------------------------------------*
038300     EXIT.
038400*
038500*-----------------------------------------------------------------*
038600 B200-CHECK-DUPLICATE-IDS.
038700*-----------------------------------------------------------------*
038800*    R1 - ACTIVITY ID UNIQUENESS IS MANDATORY, CASE-SENSITIVE.
038900     MOVE     SPACES              TO WS-DUP-FOUND-SW.
039000     PERFORM  B210-CHECK-ONE-ACTIVITY
039100        THRU  B219-CHECK-ONE-ACTIVITY-EX
039200        VARYING WS-DUP-I FROM 1 BY 1
039300        UNTIL  WS-DUP-I > CPM-ACT-COUNT.
039400     IF       WS-DUP-FOUND
039500              MOVE "VAL0001"      TO CPM-ERROR-CD
039600              MOVE "98"           TO CPM-RETURN-CODE.
039700*
039800*-----------------------------------------------------------------*
039900 B299-CHECK-DUPLICATE-IDS-EX.
040000*-----------------------------------------------------------------*
040100     EXIT.
040200*
040300*-----------------------------------------------------------------*
040400 B210-CHECK-ONE-ACTIVITY.
040500*-----------------------------------------------------------------*
040600     MOVE     WS-DUP-I            TO WS-DUP-J.
040700     ADD      1 TO WS-DUP-J.
040800     PERFORM  B220-COMPARE-ONE-PAIR
040900        THRU  B229-COMPARE-ONE-PAIR-EX
041000        VARYING WS-DUP-J FROM WS-DUP-J BY 1
041100        UNTIL  WS-DUP-J > CPM-ACT-COUNT.
041200*
041300*-----------------------------------------------------------------*
041400 B219-CHECK-ONE-ACTIVITY-EX.
041500*-----------------------------------------------------------------*
041600     EXIT.
041700*
041800*-----------------------------------------------------------------*
041900 B220-COMPARE-ONE-PAIR.
042000*-----------------------------------------------------------------*
042200     IF       CPM-ACT-ID (WS-DUP-I) = CPM-ACT-ID (WS-DUP-J)
042300              MOVE "Y"            TO WS-DUP-FOUND-SW
042400              IF CPM-ERROR-TEXT = SPACES
042500                 STRING "Duplicate activity ID(s): "
042600                        DELIMITED BY SIZE
042700                        CPM-ACT-ID (WS-DUP-I)
042800                        DELIMITED BY SPACE
042900                        INTO CPM-ERROR-TEXT
043000              ELSE
043400                 STRING CPM-ERROR-TEXT DELIMITED BY SPACE
043500                        ", "      DELIMITED BY SIZE
043600                        CPM-ACT-ID (WS-DUP-I) DELIMITED BY SPACE
043700                        INTO CPM-ERROR-TEXT
043750              END-IF.
043800*
043900*-----------------------------------------------------------------*
044000 B229-COMPARE-ONE-PAIR-EX.
044100*-----------------------------------------------------------------*
044200     EXIT.
044300*
044400*-----------------------------------------------------------------*
044500 B300-CHECK-DEPENDENCY-REFS.
044600*-----------------------------------------------------------------*
044700*    R2 - EVERY DEPENDENCY TOKEN MUST NAME AN EXISTING ACTIVITY.
044800     MOVE     SPACES              TO WS-UNK-FOUND-SW.
044900     PERFORM  B310-CHECK-ONE-ACTIVITY
045000        THRU  B319-CHECK-ONE-ACTIVITY-EX
045100        VARYING WS-DUP-I FROM 1 BY 1
045200        UNTIL  WS-DUP-I > CPM-ACT-COUNT.
045300     IF       WS-UNK-FOUND
045400              MOVE "VAL0002"      TO CPM-ERROR-CD
045500              MOVE "97"           TO CPM-RETURN-CODE.
045600*
045700*-----------------------------------------------------------------*
045800 B399-CHECK-DEPENDENCY-REFS-EX.
045900*-----------------------------------------------------------------*
046000     EXIT.
046100*
046200*-----------------------------------------------------------------*
046300 B310-CHECK-ONE-ACTIVITY.
046400*-----------------------------------------------------------------*
046500     MOVE     ZERO                TO WS-CURRENT-DEP.
046600     IF       CPM-ACT-DEP-COUNT (WS-DUP-I) > 0
046700              PERFORM B320-CHECK-ONE-DEPENDENCY
046800                 THRU B329-CHECK-ONE-DEPENDENCY-EX
046900                 VARYING WS-CURRENT-DEP FROM 1 BY 1
047000                 UNTIL WS-CURRENT-DEP >
047100                       CPM-ACT-DEP-COUNT (WS-DUP-I).
047200*
047300*-----------------------------------------------------------------*
047400 B319-CHECK-ONE-ACTIVITY-EX.
047500*-----------------------------------------------------------------*
047600     EXIT.
047700*
047800*-----------------------------------------------------------------*
047900 B320-CHECK-ONE-DEPENDENCY.
048000*-----------------------------------------------------------------*
048100     SET      CPM-ACT-IDX TO 1.
048200     SEARCH   CPM-ACTIVITY-TABLE
048300              AT END
048400                 MOVE "Y" TO WS-UNK-FOUND-SW
048500                 IF CPM-ERROR-TEXT = SPACES
048600                    STRING "Unknown dependency ID(s): "
048700                           DELIMITED BY SIZE
048800                           CPM-ACT-DEP-ID (WS-DUP-I, WS-CURRENT-DEP)
048900                           DELIMITED BY SPACE
049000                           INTO CPM-ERROR-TEXT
049100                 ELSE
049200                    STRING CPM-ERROR-TEXT DELIMITED BY SPACE
049300                           ", " DELIMITED BY SIZE
049400                           CPM-ACT-DEP-ID (WS-DUP-I, WS-CURRENT-DEP)
049500                           DELIMITED BY SPACE
049600                           INTO CPM-ERROR-TEXT
049700                 END-IF
049800              WHEN CPM-ACT-ID (CPM-ACT-IDX) =
049900                   CPM-ACT-DEP-ID (WS-DUP-I, WS-CURRENT-DEP)
050000                 MOVE CPM-ACT-IDX TO
050100                      CPM-ACT-DEP-IDX (WS-DUP-I, WS-CURRENT-DEP).
050200*
050300*-----------------------------------------------------------------*
050400 B329-CHECK-ONE-DEPENDENCY-EX.
050500*-----------------------------------------------------------------*
050600     EXIT.
050700*
050800*-----------------------------------------------------------------*
050900 Y900-ABNORMAL-TERMINATION.
051000*-----------------------------------------------------------------*
051100     MOVE     "90"                TO CPM-RETURN-CODE.
051200     MOVE     "SYS0001"           TO CPM-ERROR-CD.
051300     MOVE     "File open error, see job log"
051400                                  TO CPM-ERROR-TEXT.
051500     PERFORM  Z000-END-PROGRAM-ROUTINE
051600        THRU  Z099-END-PROGRAM-ROUTINE-EX.
051700     GOBACK.
051800*
051900*-----------------------------------------------------------------*
052000 Z000-END-PROGRAM-ROUTINE.
052100*-----------------------------------------------------------------*
052200     CLOSE    TASKS-FILE.
052300     CLOSE    PARAMS-FILE.
052500*
052600*-----------------------------------------------------------------*
052700 Z099-END-PROGRAM-ROUTINE-EX.
052800*-----------------------------------------------------------------*
052900     EXIT.
053000*
053100*****************************************************************
053200************** END OF PROGRAM SOURCE -  CPMVALD ****************
053300*****************************************************************
