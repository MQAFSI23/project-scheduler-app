000100******************************************************************
000200* CPMCOMN.CPYBK
000300* COMMON WORKING STORAGE - FILE STATUS AND RUN SWITCHES
000400* USED BY EVERY PROGRAM IN THE SCHEDULER SUBSYSTEM, COPIED UNDER
000500* 01 WK-C-COMMON IN EACH PROGRAM'S WORKING-STORAGE SECTION
000600******************************************************************
000700* AMENDMENT HISTORY:
000800******************************************************************
000900* 91CPM01 14/03/1991 RSK  - NEUERSTELLUNG / FIRST WRITE-UP
001000* 96CPM07 02/09/1996 DKH  - ADD WK-C-RECORD-NOT-FOUND, SPLIT OFF
001100*                           FROM EMBEDDED 88-LEVELS - SCHED-104
001200* 99CPM12 18/11/1999 LMY  - Y2K - WK-C-RUN-DATE WIDENED TO 9(08),
001300*                           CENTURY NO LONGER ASSUMED "19"
001400******************************************************************
001500    05  WK-C-FILE-STATUS          PIC X(02).
001600        88  WK-C-SUCCESSFUL                    VALUE "00".
001700        88  WK-C-END-OF-FILE                   VALUE "10".
001800        88  WK-C-RECORD-NOT-FOUND              VALUE "23".
001900        88  WK-C-DUPLICATE-KEY                 VALUE "22".
002000    05  WK-C-RUN-DATE             PIC 9(08).
002100*                        DATE JOB WAS RUN, YYYYMMDD
002200    05  WK-C-RUN-OKAY             PIC X(01).
002300        88  WK-C-RUN-OKAY-YES                  VALUE "Y".
002400        88  WK-C-RUN-OKAY-NO                    VALUE "N".
002500    05  FILLER                    PIC X(09).
