000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     CPMDRV.
000500 AUTHOR.         R. S. KOVALENKO.
000600 INSTALLATION.   PROJECT CONTROLS SYSTEMS.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  MAIN BATCH DRIVER FOR THE PROJECT SCHEDULER.
001200*               CALLS CPMVALD TO LOAD AND VALIDATE THE ACTIVITY
001300*               TABLE, CPMENGN TO RUN THE CPM CALCULATION ENGINE
001400*               AND CPMRPT TO WRITE THE RESULTS FILE AND THE
001500*               PRINTED SCHEDULE REPORT.  ONE RUN PER PROJECT.
001600*_________________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* 91CPM01  14/03/1991  RSK    - NEUERSTELLUNG / FIRST WRITE-UP
002000*-----------------------------------------------------------------*
002100* 91CPM10  08/05/1991  DKH    - ADD ABORT PATH WHEN CPMVALD
002200*                               RETURNS NOT "00" - SCHED-101
002300*-----------------------------------------------------------------*
002400* 93CPM04  21/01/1993  RSK    - SKIP CPMRPT CALL WHEN CPMENGN
002500*                               DETECTS A CYCLE - SCHED-118
002600*-----------------------------------------------------------------*
002700* 96CPM07  02/09/1996  RSK    - WK-C-RUN-DATE MOVED TO COMMON
002800*                               AREA CPMCOMN, DROPPED LOCAL COPY
002900*-----------------------------------------------------------------*
003000* 99CPM12  18/11/1999  LMY    - Y2K - WS-DATE-CEN HARD-CODED "20",
003100*                               ACCEPT FROM DATE STILL RETURNS
003200*                               2-DIGIT YEAR ONLY
003300*-----------------------------------------------------------------*
003400* 04CPM19  22/06/2004  TYK    - e-Req 8841 NO CHANGE REQUIRED IN
003500*                               THIS PROGRAM, RECOMPILED ONLY
003600*                               FOR THE WIDER CPMWORK COPYBOOK
003700*-----------------------------------------------------------------*
003800* 07CPM02  15/02/2007  DKH    - FINAL RUN STATUS MESSAGE WORDING
003900*                               ALIGNED TO OPERATIONS RUNBOOK
004000*=================================================================
004100     EJECT
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400*****************************************************************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004900                       ON  STATUS IS U0-ON
005000                       OFF STATUS IS U0-OFF.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*    CPMDRV OWNS NO FILES - ALL I-O IS PERFORMED BY THE CALLED
005500*    SUBPROGRAMS CPMVALD AND CPMRPT.
005600     EJECT
005700*****************************************************************
005800 DATA DIVISION.
005900*****************************************************************
006000 FILE SECTION.
006100*
006200*****************************************************************
006300 WORKING-STORAGE SECTION.
006400*****************************************************************
006500 01  FILLER                      PIC X(24) VALUE
006600     "** PROGRAM CPMDRV   **".
006700*
006800*------------------ COMMON WORKING STORAGE ----------------------*
006900 01  WK-C-COMMON.
007000     COPY CPMCOMN.
007100*
007200*------------------ SHARED SCHEDULE WORKAREA --------------------*
007300*    CPMDRV OWNS THE ONE AND ONLY COPY OF THE ACTIVITY TABLE AND
007400*    PASSES IT BY REFERENCE TO EVERY SUBPROGRAM IT CALLS.
007500 01  CPM-WORK-AREA.
007600     COPY CPMWORK.
007700*
007800*------------------ RUN DATE (Y2K PATCH, SEE 99CPM12) -----------*
007900 01  WS-DATE-YYMD.
008000     05  WS-DATE-CEN             PIC X(02) VALUE "20".
008100     05  WS-DATE-YMD             PIC X(06).
008200 01  WS-DATE-YYMD-N REDEFINES WS-DATE-YYMD
008300                                 PIC 9(08).
008400*
008500*------------------ RETURN CODE WORKAREA ------------------------*
008600 01  WS-RETCODE-AREA.
008700     05  WS-RETCODE              PIC X(02) VALUE "00".
008800 01  WS-RETCODE-NUM REDEFINES WS-RETCODE-AREA
008900                                 PIC 99.
009000*
009100*------------------ RUN STATUS MESSAGE AREA ---------------------*
009200 01  WS-MSG-AREA.
009300     05  WS-MSG-TEXT             PIC X(40) VALUE SPACES.
009400 01  WS-MSG-ALT REDEFINES WS-MSG-AREA.
009500     05  WS-MSG-CHAR             PIC X(01) OCCURS 40 TIMES.
009600     EJECT
010000*****************************************************************
010100 PROCEDURE DIVISION.
010200*****************************************************************
010300 MAIN-MODULE.
010400     PERFORM A001-START-PROGRAM-ROUTINE
010500        THRU A099-START-PROGRAM-ROUTINE-EX.
010600     GOBACK.
010700*
010800*-----------------------------------------------------------------*
010900 A001-START-PROGRAM-ROUTINE.
011000*-----------------------------------------------------------------*
011100     ACCEPT   WS-DATE-YMD             FROM DATE.
011200     MOVE     WS-DATE-YYMD-N          TO WK-C-RUN-DATE.
011300     MOVE     "00"                    TO CPM-RETURN-CODE.
011400     MOVE     SPACES                  TO CPM-ERROR-TEXT.
011500*
011600     CALL     "CPMVALD"  USING  CPM-WORK-AREA.
011700     MOVE     CPM-RETURN-CODE         TO WS-RETCODE.
011800     IF       WS-RETCODE NOT = "00"
011900              DISPLAY "CPMDRV  - TASK IMPORT/VALIDATION ERROR - "
012000                       CPM-ERROR-CD
012100              DISPLAY CPM-ERROR-TEXT
012200              GO TO A099-START-PROGRAM-ROUTINE-EX.
012300*
012400     CALL     "CPMENGN"  USING  CPM-WORK-AREA.
012500     MOVE     CPM-RETURN-CODE         TO WS-RETCODE.
012600     IF       WS-RETCODE NOT = "00"
012700              DISPLAY "CPMDRV  - CPM CALCULATION ENGINE ERROR - "
012800                       CPM-ERROR-CD
012900              DISPLAY CPM-ERROR-TEXT
013000              GO TO A099-START-PROGRAM-ROUTINE-EX.
013100*
013200     CALL     "CPMRPT"   USING  CPM-WORK-AREA.
013300     MOVE     CPM-RETURN-CODE         TO WS-RETCODE.
013400     IF       WS-RETCODE NOT = "00"
013500              DISPLAY "CPMDRV  - RESULTS WRITER ERROR - "
013600                       CPM-ERROR-CD
013700              DISPLAY CPM-ERROR-TEXT
013800              GO TO A099-START-PROGRAM-ROUTINE-EX.
013900*
014000     MOVE     "Schedule analysis completed" TO WS-MSG-TEXT.
014100     DISPLAY  WS-MSG-TEXT.
014200*
014300*-----------------------------------------------------------------*
014400 A099-START-PROGRAM-ROUTINE-EX.
014500*-----------------------------------------------------------------*
014600     EXIT.
014700*
014800*****************************************************************
014900************** END OF PROGRAM SOURCE -  CPMDRV *****************
015000*****************************************************************
