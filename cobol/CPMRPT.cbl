000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     CPMRPT.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   PROJECT CONTROLS SYSTEMS.
000700 DATE-WRITTEN.   28 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - WRITES THE RESULTS FILE (ONE
001200*               RECORD PER ACTIVITY, INPUT ORDER) AND THE 132
001300*               COLUMN CPM SCHEDULE REPORT.  CALLED LAST, AFTER
001400*               CPMENGN HAS POPULATED EVERY ES/EF/LS/LF, SLACK
001500*               AND STATUS FIELD IN THE ACTIVITY TABLE.
001600*_________________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* 91CPM05  28/03/1991  MWT    - NEUERSTELLUNG / FIRST WRITE-UP
002000*-----------------------------------------------------------------*
002100* 91CPM08  02/05/1991  DKH    - REPORT DETAIL LINE NOW CARRIES
002200*                               SLACK AND STATUS - SCHED-114
002300*-----------------------------------------------------------------*
002400* 94CPM02  11/03/1994  RSK    - TRAILER LINE SPLIT IN TWO, THE
002500*                               CRITICAL PATH STRING WAS RUNNING
002600*                               PAST COLUMN 132 ON WIDE NETWORKS
002700*                               - SCHED-121
002800*-----------------------------------------------------------------*
002900* 99CPM12  18/11/1999  LMY    - Y2K - DAY-NUMBER TO DATE-TEXT
003000*                               CONVERSION NOW CARRIES THE FULL
003100*                               4-DIGIT YEAR THROUGHOUT
003200*-----------------------------------------------------------------*
003300* 04CPM19  22/06/2004  TYK    - e-Req 8841 NO CHANGE REQUIRED IN
003400*                               THIS PROGRAM, RECOMPILED ONLY
003500*                               FOR THE WIDER CPMWORK COPYBOOK
003600*-----------------------------------------------------------------*
003700*=================================================================
003800     EJECT
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100*****************************************************************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004600                       ON  STATUS IS U0-ON
004700                       OFF STATUS IS U0-OFF.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT   RESULTS-FILE    ASSIGN TO RESULTS
005200              ORGANIZATION IS LINE SEQUENTIAL
005300              FILE STATUS  IS WK-C-FILE-STATUS.
005400*
005500     SELECT   REPORT-FILE     ASSIGN TO REPORT
005600              ORGANIZATION IS LINE SEQUENTIAL
005700              FILE STATUS  IS WK-C-FILE-STATUS.
005800     EJECT
005900*****************************************************************
006000 DATA DIVISION.
006100*****************************************************************
006200 FILE SECTION.
006300*
006400 FD  RESULTS-FILE
006500     LABEL RECORDS ARE OMITTED.
006600 01  CPM-RESULT-RECORD-AREA.
006700     COPY CPMRSLT.
006800*
006900 FD  REPORT-FILE
007000     LABEL RECORDS ARE OMITTED.
007100 01  WS-REPORT-LINE              PIC X(132).
007200*
007300*****************************************************************
007400 WORKING-STORAGE SECTION.
007500*****************************************************************
007600 01  FILLER                      PIC X(24) VALUE
007700     "** PROGRAM CPMRPT   **".
007800*
007900*------------------ COMMON WORKING STORAGE ----------------------*
008000 01  WK-C-COMMON.
008100     COPY CPMCOMN.
008200*
008300*------------------ LOOP CONTROL / SUBSCRIPT WORKAREA -----------*
008400 01  WS-LOOP-AREA.
008500     05  WS-C-I                  PIC 9(04) COMP.
008600     05  WS-C-J                  PIC 9(04) COMP.
008700     05  WS-PATH-PTR             PIC 9(04) COMP.
008800*
008900*------------------ REPORT LINE - ALTERNATE VIEWS ---------------*
009000*    WS-REPORT-LINE (FILE SECTION) IS THE ONE 132-BYTE BUFFER
009100*    ACTUALLY WRITTEN.  EACH LINE TYPE BUILDS ITS OWN VIEW BELOW
009200*    INTO THE MATCHING WORKING-STORAGE RECORD, THEN IS MOVED TO
009300*    WS-REPORT-LINE JUST BEFORE THE WRITE.
009400 01  WS-HDG-AREA.
009500     05  WS-HDG-LINE             PIC X(132) VALUE SPACES.
009600 01  WS-HDG-ALT REDEFINES WS-HDG-AREA.
009700     05  HDG-TITLE               PIC X(40).
009800     05  HDG-START-LIT           PIC X(14).
009900     05  HDG-START-DATE          PIC X(10).
010000     05  FILLER                  PIC X(68).
010100*
010200 01  WS-COL-AREA.
010300     05  WS-COL-LINE             PIC X(132) VALUE SPACES.
010400 01  WS-COL-ALT REDEFINES WS-COL-AREA.
010500     05  COL-ACTIVITY            PIC X(12).
010600     05  COL-DUR                 PIC X(06).
010700     05  COL-DEPENDENCIES        PIC X(34).
010800     05  COL-ES                  PIC X(12).
010900     05  COL-EF                  PIC X(12).
011000     05  COL-LS                  PIC X(12).
011100     05  COL-LF                  PIC X(12).
011200     05  COL-SLACK               PIC X(08).
011300     05  COL-STATUS              PIC X(14).
011400     05  FILLER                  PIC X(10).
011500*
011600 01  WS-DET-AREA.
011700     05  WS-DET-LINE             PIC X(132) VALUE SPACES.
011800 01  WS-DET-ALT REDEFINES WS-DET-AREA.
011900     05  DET-ACTIVITY            PIC X(12).
012000     05  DET-DUR                 PIC ZZ9.
012100     05  FILLER                  PIC X(03).
012200     05  DET-DEPENDENCIES        PIC X(34).
012300     05  DET-ES                  PIC X(12).
012400     05  DET-EF                  PIC X(12).
012500     05  DET-LS                  PIC X(12).
012600     05  DET-LF                  PIC X(12).
012700     05  DET-SLACK               PIC ZZZ9.
012800     05  FILLER                  PIC X(04).
012900     05  DET-STATUS              PIC X(14).
013000     05  FILLER                  PIC X(10).
013100*
013200 01  WS-TRL-AREA.
013300     05  WS-TRL-LINE             PIC X(132) VALUE SPACES.
013400 01  WS-TRL-ALT REDEFINES WS-TRL-AREA.
013500     05  TRL-COUNT-LIT           PIC X(20).
013600     05  TRL-COUNT               PIC ZZZ9.
013700     05  FILLER                  PIC X(06).
013800     05  TRL-FINISH-LIT          PIC X(24).
013900     05  TRL-FINISH-DATE         PIC X(10).
014000     05  FILLER                  PIC X(06).
014100     05  TRL-CRIT-LIT            PIC X(22).
014200     05  TRL-CRIT-COUNT          PIC ZZZ9.
014300     05  FILLER                  PIC X(36).
014400*
014500 01  WS-PATH-AREA.
014600     05  WS-PATH-LINE            PIC X(132) VALUE SPACES.
014700 01  WS-PATH-ALT REDEFINES WS-PATH-AREA.
014800     05  PATH-LIT                PIC X(18).
014900     05  PATH-TEXT               PIC X(114).
015000*
015100*------------------ DATE CONVERSION WORKAREA --------------------*
015200 01  WS-DAYNO-AREA.
015300     05  WS-E-DAYNO              PIC 9(08) COMP.
015400     05  WS-E-A                  PIC 9(08) COMP.
015500     05  WS-E-B                  PIC 9(08) COMP.
015600     05  WS-E-C                  PIC 9(08) COMP.
015700     05  WS-E-D                  PIC 9(08) COMP.
015800     05  WS-E-EE                 PIC 9(08) COMP.
015900     05  WS-E-MP                 PIC 9(08) COMP.
016000*
016100 01  WS-DATE-TEXT-AREA.
016200     05  WS-DATE-TEXT            PIC X(10) VALUE SPACES.
016300 01  WS-DATE-TEXT-ALT REDEFINES WS-DATE-TEXT-AREA.
016400     05  WS-DATE-TEXT-YYYY       PIC 9(04).
016500     05  WS-DATE-TEXT-DASH1      PIC X(01).
016600     05  WS-DATE-TEXT-MM         PIC 9(02).
016700     05  WS-DATE-TEXT-DASH2      PIC X(01).
016800     05  WS-DATE-TEXT-DD         PIC 9(02).
016810*
016820 01  WS-E-START-AREA.
016830     05  WS-E-START-DATE         PIC 9(08).
016840 01  WS-E-START-BREAKOUT REDEFINES WS-E-START-AREA.
016850     05  WS-E-START-YYYY         PIC 9(04).
016860     05  WS-E-START-MM           PIC 9(02).
016870     05  WS-E-START-DD           PIC 9(02).
016900     EJECT
017000*****************************************************************
017100 LINKAGE SECTION.
017200*****************************************************************
017300 01  CPM-WORK-AREA.
017400     COPY CPMWORK.
017500     EJECT
017600*****************************************************************
017700 PROCEDURE DIVISION USING CPM-WORK-AREA.
017800*****************************************************************
017900 MAIN-MODULE.
018000     PERFORM  A000-MAIN-PROCESSING
018100        THRU  A099-MAIN-PROCESSING-EX.
018200     GOBACK.
018300*
018400*-----------------------------------------------------------------*
018500 A000-MAIN-PROCESSING.
018600*-----------------------------------------------------------------*
018700     MOVE     "00"                TO CPM-RETURN-CODE.
018800     MOVE     SPACES              TO CPM-ERROR-CD CPM-ERROR-TEXT.
018900*
019000     OPEN     OUTPUT RESULTS-FILE.
019100     IF       NOT WK-C-SUCCESSFUL
019200              DISPLAY "CPMRPT  - OPEN FILE ERROR - RESULTS"
019300              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019400              GO TO Y900-ABNORMAL-TERMINATION.
019500*
019600     OPEN     OUTPUT REPORT-FILE.
019700     IF       NOT WK-C-SUCCESSFUL
019800              DISPLAY "CPMRPT  - OPEN FILE ERROR - REPORT"
019900              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020000              GO TO Y900-ABNORMAL-TERMINATION.
020100*
020200     PERFORM  A100-WRITE-ONE-RESULT-RECORD
020300        THRU  A199-WRITE-ONE-RESULT-RECORD-EX
020400        VARYING WS-C-I FROM 1 BY 1
020500        UNTIL  WS-C-I > CPM-ACT-COUNT.
020600*
020700     PERFORM  A200-WRITE-REPORT-HEADING
020800        THRU  A299-WRITE-REPORT-HEADING-EX.
020900     PERFORM  A300-WRITE-ONE-DETAIL-LINE
021000        THRU  A399-WRITE-ONE-DETAIL-LINE-EX
021100        VARYING WS-C-I FROM 1 BY 1
021200        UNTIL  WS-C-I > CPM-ACT-COUNT.
021300     PERFORM  A400-WRITE-REPORT-TRAILER
021400        THRU  A499-WRITE-REPORT-TRAILER-EX.
021500*
021600     PERFORM  Z000-END-PROGRAM-ROUTINE
021700        THRU  Z099-END-PROGRAM-ROUTINE-EX.
021800*
021900*-----------------------------------------------------------------*
022000 A099-MAIN-PROCESSING-EX.
022100*-----------------------------------------------------------------*
022200     EXIT.
022300*
022400*-----------------------------------------------------------------*
022500 A100-WRITE-ONE-RESULT-RECORD.
022600*-----------------------------------------------------------------*
022700     SET      CPM-ACT-IDX TO WS-C-I.
022800     MOVE     SPACES              TO CPM-RESULT-RECORD-AREA.
022900     MOVE     CPM-ACT-ID (CPM-ACT-IDX)   TO CPMR-ACTIVITY-ID.
023000     MOVE     CPM-ACT-DURATION (CPM-ACT-IDX)
023100                                 TO CPMR-DURATION-DAYS.
023200     MOVE     CPM-ACT-DEP-TEXT (CPM-ACT-IDX)
023300                                 TO CPMR-DEPENDENCIES.
023400     MOVE     CPM-ACT-ES-DATE (CPM-ACT-IDX) TO CPMR-ES.
023500     MOVE     CPM-ACT-EF-DATE (CPM-ACT-IDX) TO CPMR-EF.
023600     MOVE     CPM-ACT-LS-DATE (CPM-ACT-IDX) TO CPMR-LS.
023700     MOVE     CPM-ACT-LF-DATE (CPM-ACT-IDX) TO CPMR-LF.
023800     MOVE     CPM-ACT-SLACK-DAYS (CPM-ACT-IDX) TO CPMR-SLACK-DAYS.
023900     MOVE     CPM-ACT-STATUS (CPM-ACT-IDX) TO CPMR-STATUS.
024000     WRITE    CPM-RESULT-RECORD-AREA.
024100*
024200*-----------------------------------------------------------------*
024300 A199-WRITE-ONE-RESULT-RECORD-EX.
024400*-----------------------------------------------------------------*
024500     EXIT.
024600*
024700*-----------------------------------------------------------------*
024800 A200-WRITE-REPORT-HEADING.
024900*-----------------------------------------------------------------*
025000     MOVE     SPACES              TO WS-HDG-LINE.
025100     MOVE     "PROJECT SCHEDULER - CPM ANALYSIS" TO HDG-TITLE.
025200     MOVE     "START DATE:  "     TO HDG-START-LIT.
025300*
025400     PERFORM  E300-FORMAT-START-DATE
025600        THRU  E399-FORMAT-START-DATE-EX.
025700     MOVE     WS-DATE-TEXT        TO HDG-START-DATE.
025800     MOVE     WS-HDG-LINE         TO WS-REPORT-LINE.
025900     WRITE    WS-REPORT-LINE.
026000*
026100     MOVE     SPACES              TO WS-COL-LINE.
026200     MOVE     "ACTIVITY"          TO COL-ACTIVITY.
026300     MOVE     "DUR"               TO COL-DUR.
026400     MOVE     "DEPENDENCIES"      TO COL-DEPENDENCIES.
026500     MOVE     "ES"                TO COL-ES.
026600     MOVE     "EF"                TO COL-EF.
026700     MOVE     "LS"                TO COL-LS.
026800     MOVE     "LF"                TO COL-LF.
026900     MOVE     "SLACK"             TO COL-SLACK.
027000     MOVE     "STATUS"            TO COL-STATUS.
027100     MOVE     WS-COL-LINE         TO WS-REPORT-LINE.
027200     WRITE    WS-REPORT-LINE.
027300*
027400*-----------------------------------------------------------------*
027500 A299-WRITE-REPORT-HEADING-EX.
027600*-----------------------------------------------------------------*
027700     EXIT.
027800*
027900*-----------------------------------------------------------------*
028000 A300-WRITE-ONE-DETAIL-LINE.
028100*-----------------------------------------------------------------*
028200     SET      CPM-ACT-IDX TO WS-C-I.
028300     MOVE     SPACES              TO WS-DET-LINE.
028400     MOVE     CPM-ACT-ID (CPM-ACT-IDX)       TO DET-ACTIVITY.
028500     MOVE     CPM-ACT-DURATION (CPM-ACT-IDX) TO DET-DUR.
028600     MOVE     CPM-ACT-DEP-TEXT (CPM-ACT-IDX)  TO DET-DEPENDENCIES.
028700     MOVE     CPM-ACT-ES-DATE (CPM-ACT-IDX)   TO DET-ES.
028800     MOVE     CPM-ACT-EF-DATE (CPM-ACT-IDX)   TO DET-EF.
028900     MOVE     CPM-ACT-LS-DATE (CPM-ACT-IDX)   TO DET-LS.
029000     MOVE     CPM-ACT-LF-DATE (CPM-ACT-IDX)   TO DET-LF.
029100     MOVE     CPM-ACT-SLACK-DAYS (CPM-ACT-IDX) TO DET-SLACK.
029200     MOVE     CPM-ACT-STATUS (CPM-ACT-IDX)    TO DET-STATUS.
029300     MOVE     WS-DET-LINE         TO WS-REPORT-LINE.
029400     WRITE    WS-REPORT-LINE.
029500*
029600*-----------------------------------------------------------------*
029700 A399-WRITE-ONE-DETAIL-LINE-EX.
029800*-----------------------------------------------------------------*
029900     EXIT.
030000*
030100*-----------------------------------------------------------------*
030200 A400-WRITE-REPORT-TRAILER.
030300*-----------------------------------------------------------------*
030400     MOVE     SPACES              TO WS-TRL-LINE.
030500     MOVE     "TOTAL ACTIVITIES:  " TO TRL-COUNT-LIT.
030600     MOVE     CPM-ACT-COUNT       TO TRL-COUNT.
030700     MOVE     "PROJECT FINISH DATE:   " TO TRL-FINISH-LIT.
030800*
030900     MOVE     CPM-FINISH-DAYNO    TO WS-E-DAYNO.
031000     PERFORM  E200-DAYNO-TO-DATE THRU E299-DAYNO-TO-DATE-EX.
031100     MOVE     WS-DATE-TEXT        TO TRL-FINISH-DATE.
031200*
031300     MOVE     "CRITICAL ACTIVITIES:  " TO TRL-CRIT-LIT.
031400     MOVE     CPM-CRIT-COUNT      TO TRL-CRIT-COUNT.
031500     MOVE     WS-TRL-LINE         TO WS-REPORT-LINE.
031600     WRITE    WS-REPORT-LINE.
031700*
031800     PERFORM  A410-BUILD-CRITICAL-PATH-LIST
031900        THRU  A419-BUILD-CRITICAL-PATH-LIST-EX.
032000     MOVE     WS-PATH-LINE        TO WS-REPORT-LINE.
032100     WRITE    WS-REPORT-LINE.
032200*
032300*-----------------------------------------------------------------*
032400 A499-WRITE-REPORT-TRAILER-EX.
032500*-----------------------------------------------------------------*
032600     EXIT.
032700*
032800*-----------------------------------------------------------------*
032900 A410-BUILD-CRITICAL-PATH-LIST.
033000*-----------------------------------------------------------------*
033100     MOVE     SPACES              TO WS-PATH-LINE.
033200     MOVE     "CRITICAL PATH:  "  TO PATH-LIT.
033300     MOVE     1                   TO WS-PATH-PTR.
033400     PERFORM  A420-APPEND-ONE-CRIT-ACTIVITY
034000        THRU  A429-APPEND-ONE-CRIT-ACTIVITY-EX
034100        VARYING WS-C-J FROM 1 BY 1
034200        UNTIL  WS-C-J > CPM-CRIT-COUNT.
034300*
034400*-----------------------------------------------------------------*
034500 A419-BUILD-CRITICAL-PATH-LIST-EX.
034600*-----------------------------------------------------------------*
034700     EXIT.
034800*
034900*-----------------------------------------------------------------*
035000 A420-APPEND-ONE-CRIT-ACTIVITY.
035100*-----------------------------------------------------------------*
035200     SET      CPM-ACT-IDX TO CPM-CRIT-LIST (WS-C-J).
035300     IF       WS-C-J = 1
035400              STRING CPM-ACT-ID (CPM-ACT-IDX) DELIMITED BY SPACE
035500                     INTO PATH-TEXT
035600                     WITH POINTER WS-PATH-PTR
035700     ELSE
035800              STRING " -> "       DELIMITED BY SIZE
035900                     CPM-ACT-ID (CPM-ACT-IDX) DELIMITED BY SPACE
036000                     INTO PATH-TEXT
036100                     WITH POINTER WS-PATH-PTR.
036200*
036300*-----------------------------------------------------------------*
036400 A429-APPEND-ONE-CRIT-ACTIVITY-EX.
036500*-----------------------------------------------------------------*
036600     EXIT.
036700*
036800*-----------------------------------------------------------------*
036900 E200-DAYNO-TO-DATE.
037000*-----------------------------------------------------------------*
037100*    ABSOLUTE JULIAN DAY NUMBER TO YYYY-MM-DD, SAME ALGORITHM AS
037200*    THE ONE USED IN CPMENGN.
037300     COMPUTE  WS-E-A = WS-E-DAYNO + 32044.
037400     COMPUTE  WS-E-B = ((4 * WS-E-A) + 3) / 146097.
037500     COMPUTE  WS-E-C = WS-E-A - ((146097 * WS-E-B) / 4).
037600     COMPUTE  WS-E-D = ((4 * WS-E-C) + 3) / 1461.
037700     COMPUTE  WS-E-EE = WS-E-C - ((1461 * WS-E-D) / 4).
037800     COMPUTE  WS-E-MP = ((5 * WS-E-EE) + 2) / 153.
037900     COMPUTE  WS-DATE-TEXT-DD =
038000              WS-E-EE - (((153 * WS-E-MP) + 2) / 5) + 1.
038100     COMPUTE  WS-DATE-TEXT-MM = WS-E-MP + 3 - (12 * (WS-E-MP / 10)).
038200     COMPUTE  WS-DATE-TEXT-YYYY =
038300              (100 * WS-E-B) + WS-E-D - 4800 + (WS-E-MP / 10).
038400     MOVE     "-"                 TO WS-DATE-TEXT-DASH1
038500                                     WS-DATE-TEXT-DASH2.
038600*
038700*-----------------------------------------------------------------*
038800 E299-DAYNO-TO-DATE-EX.
038900*-----------------------------------------------------------------*
039000     EXIT.
039100*
039200*-----------------------------------------------------------------*
039300 E300-FORMAT-START-DATE.
039400*-----------------------------------------------------------------*
039500*    CPM-START-DATE IS ALREADY YYYYMMDD - NO DAY-NUMBER ROUND TRIP
039600*    NEEDED, JUST RE-PUNCTUATE WITH THE DASHES.
039700     MOVE     CPM-START-DATE      TO WS-E-START-BREAKOUT.
039800     MOVE     WS-E-START-YYYY     TO WS-DATE-TEXT-YYYY.
039900     MOVE     WS-E-START-MM       TO WS-DATE-TEXT-MM.
040000     MOVE     WS-E-START-DD       TO WS-DATE-TEXT-DD.
040100     MOVE     "-"                 TO WS-DATE-TEXT-DASH1
040200                                     WS-DATE-TEXT-DASH2.
040300*
040400*-----------------------------------------------------------------*
040500 E399-FORMAT-START-DATE-EX.
040600*-----------------------------------------------------------------*
040700     EXIT.
040800*
040900*-----------------------------------------------------------------*
041000 Y900-ABNORMAL-TERMINATION.
041100*-----------------------------------------------------------------*
041200     MOVE     "90"                TO CPM-RETURN-CODE.
041300     MOVE     "SYS0001"           TO CPM-ERROR-CD.
041400     MOVE     "File open error, see job log" TO CPM-ERROR-TEXT.
041500     PERFORM  Z000-END-PROGRAM-ROUTINE
041600        THRU  Z099-END-PROGRAM-ROUTINE-EX.
041700     GOBACK.
041800*
041900*-----------------------------------------------------------------*
042000 Z000-END-PROGRAM-ROUTINE.
042100*-----------------------------------------------------------------*
042200     CLOSE    RESULTS-FILE.
042300     CLOSE    REPORT-FILE.
042400*
042500*-----------------------------------------------------------------*
042600 Z099-END-PROGRAM-ROUTINE-EX.
042700*-----------------------------------------------------------------*
042800     EXIT.
042900*
043000*****************************************************************
043100************** END OF PROGRAM SOURCE -  CPMRPT *****************
043200*****************************************************************
